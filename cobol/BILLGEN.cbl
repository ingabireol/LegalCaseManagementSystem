000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BILLGEN.
000300 AUTHOR.        J SAYLES.
000400 INSTALLATION.  LEGAL BILLING SYSTEMS - BATCH DEVELOPMENT.
000500 DATE-WRITTEN.  01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THE PROGRAM'S PROCEDURE INCLUDES
001300*                A DAILY CONTROL BREAK PASS OVER UNBILLED TIME
001400*                AND THE INVOICE FILE UPDATE THAT RESULTS
001500*
001600*          IT BASES ITS PROCESSING ON THE TIME ENTRY FILE, SORTED
001700*          BY CASE-ID/ENTRY-DATE INTERNALLY - THE INPUT FILE
001800*          ITSELF NEED NOT ARRIVE IN ANY PARTICULAR SEQUENCE
001900*
002000*          ONE INVOICE IS CREATED PER CASE THAT HAS AT LEAST ONE
002100*          UNBILLED TIME ENTRY.  A CASE WITH NO UNBILLED TIME, OR
002200*          A CASE-ID ON THE TIME FILE NOT ON THE CASE MASTER, IS
002300*          SKIPPED - NO INVOICE, NO ENTRIES MARKED, SYSOUT NOTED.
002400*
002500******************************************************************
002600*
002700     INPUT FILE           - TIME ENTRY FILE (LINE SEQUENTIAL)
002800*
002900     MASTER FILE          - CASE FILE (RELATIVE, KEYED BY CASE-ID)
003000*
003100     OUTPUT FILE PRODUCED - INVOICE FILE (RELATIVE, KEYED)
003200*
003300     DUMP FILE            - SYSOUT
003400*
003500*    CHANGE LOG.
003600*    01/23/88  JS   0001  ORIGINAL PROGRAM FOR NIGHTLY BILLING RUN.
003700*    08/09/89  JS   0019  ZERO/MISSING HOURLY RATE NOW STILL MARKS
003800*                         THE ENTRY BILLED - PARTNERS DID NOT WANT
003900*                         NO-CHARGE TIME RESURFACING NEXT RUN.
004000*    03/14/91  RH   0044  ADDED CALL TO NUMGEN FOR INVOICE NUMBERS,
004100*                         RETIRED THE OLD HAND-KEPT CONTROL CARD.
004200*    06/03/98  MT   0151  Y2K - DUE DATE COMPUTED AS ISSUE DATE +
004300*                         30 DAYS USING FULL CCYYMMDD ARITHMETIC,
004400*                         NO 2-DIGIT YEAR WINDOWING ANYWHERE.
004500*    02/17/99  MT   0151  Y2K SIGN-OFF - REVIEWED, NO FURTHER
004600*                         CHANGES REQUIRED.
004700*    11/02/00  DK   0166  CASE-ID ON TIME FILE NOT ON CASE MASTER
004800*                         NOW SKIPS THE GROUP INSTEAD OF ABENDING -
004900*                         ONE BAD CASE-ID USED TO KILL THE WHOLE
005000*                         RUN.
005010*    04/18/05  RH   0203  MARKING TIME ENTRIES BILLED USED TO WAIT
005020*                         UNTIL EVERY CASE'S INVOICE WAS ALREADY ON
005030*                         THE INVOICE FILE - THE 4/09 RUN DIED IN
005040*                         THE SORT AND LEFT A NIGHT'S WORTH OF
005050*                         INVOICES ON FILE WITH THEIR SOURCE TIME
005060*                         NOT MARKED BILLED.  EACH CASE'S TIME
005070*                         ENTRIES ARE NOW REWRITTEN RIGHT AFTER THAT
005080*                         CASE'S OWN INVOICE IS WRITTEN, BEFORE THE
005090*                         NEXT CASE GROUP STARTS, SO A FAILURE HITS
005095*                         AT MOST THE ONE CASE IN FLIGHT.
005096*    06/07/05  RH   0204  HOUSEKEEPING OPENED INVOICE FILE OUTPUT LIKE
005097*                         SANDBOX'S THROWAWAY WARDFILE - WIPED OUT
005098*                         EVERY PRIOR INVOICE EACH RUN.  NOW OPENS
005099*                         I-O, FALLING BACK TO OUTPUT ONLY ON STATUS 35.
005100******************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS NEXT-PAGE.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300     SELECT BG-TIME-ENTRY-FILE
006400            ASSIGN       TO TIMEFILE
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            ACCESS MODE  IS SEQUENTIAL
006700            FILE STATUS  IS BG-TIME-STATUS.
006800
006900     SELECT BG-CASE-FILE
007000            ASSIGN       TO CASEFILE
007100            ORGANIZATION IS RELATIVE
007200            ACCESS MODE  IS RANDOM
007300            RELATIVE KEY IS WS-CASE-REL-KEY
007400            FILE STATUS  IS BG-CASE-STATUS.
007500
007600     SELECT BG-INVOICE-FILE
007700            ASSIGN       TO INVCFILE
007800            ORGANIZATION IS RELATIVE
007900            ACCESS MODE  IS RANDOM
008000            RELATIVE KEY IS WS-INVOICE-REL-KEY
008100            FILE STATUS  IS BG-INVOICE-STATUS.
008200
008300     SELECT BG-SORT-FILE ASSIGN TO SORTWK02.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800 FD  BG-TIME-ENTRY-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 130 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS TIME-ENTRY-REC.
009400 COPY TIMEREC.
009500
009600 FD  BG-CASE-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 50 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS CASE-MASTER-REC.
010200 COPY CASEREC.
010300
010400 FD  BG-INVOICE-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 290 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS INVOICE-MASTER-REC.
011000 COPY INVCREC.
011100
011200 SD  BG-SORT-FILE
011300     RECORD CONTAINS 40 CHARACTERS
011400     DATA RECORD IS BG-SORT-WORK.
011500
011600 01  BG-SORT-WORK.
011700     05  SW-CASE-ID                   PIC 9(9).
011800     05  SW-ENTRY-DATE                PIC 9(8).
011900     05  SW-ENTRY-ID                  PIC X(12).
012000     05  SW-HOURS                     PIC 9(3)V9(2).
012100     05  SW-HOURLY-RATE               PIC 9(5)V9(2).
012200     05  FILLER                       PIC X(1).
012300
012400 WORKING-STORAGE SECTION.
012500
012600 01  FILE-STATUS-CODES.
012700     05  BG-TIME-STATUS               PIC X(2)  VALUE SPACES.
012800         88  BG-TIME-OK                          VALUE "00".
012900         88  BG-TIME-EOF                          VALUE "10".
013000     05  BG-CASE-STATUS               PIC X(2)  VALUE SPACES.
013100         88  BG-CASE-OK                           VALUE "00".
013200         88  BG-CASE-NOTFOUND                     VALUE "23".
013300     05  BG-INVOICE-STATUS            PIC X(2)  VALUE SPACES.
013400         88  BG-INVOICE-OK                        VALUE "00".
013450         88  BG-INVOICE-NOT-ON-DISK               VALUE "35".
013500
013600 01  PROGRAM-INDICATOR-SWITCHES.
013700     05  WS-EOF-TIME-SW               PIC X(3)  VALUE "NO ".
013800         88  EOF-TIME                            VALUE "YES".
013900     05  WS-EOF-SRT-OUTPUT-SW         PIC X(3)  VALUE "NO ".
014000         88  EOF-SRT-OUTPUT                      VALUE "YES".
014100     05  WS-CASE-FOUND-SW             PIC X(3)  VALUE SPACES.
014200         88  CASE-FOUND                          VALUE "YES".
014300         88  CASE-NOT-FOUND                      VALUE "NO ".
014400     05  WS-GROUP-HAS-ENTRIES-SW      PIC X(3)  VALUE "NO ".
014500         88  GROUP-HAS-ENTRIES                   VALUE "YES".
014600
014700 01  WS-KEYS-AND-COUNTERS.
014800     05  WS-CASE-REL-KEY              PIC 9(9)  COMP.
014900     05  WS-INVOICE-REL-KEY           PIC 9(9)  COMP.
015000     05  WS-CURRENT-CASE-ID           PIC 9(9)  COMP.
015100     05  WS-READ-CTR                  PIC 9(7)  COMP VALUE 0.
015200     05  WS-SEL-CTR                   PIC 9(7)  COMP VALUE 0.
015300     05  WS-CASES-SKIPPED-CTR         PIC 9(5)  COMP VALUE 0.
015400     05  WS-INVOICES-WRITTEN-CTR      PIC 9(7)  COMP VALUE 0.
015500     05  WS-ENTRIES-BILLED-CTR        PIC 9(7)  COMP VALUE 0.
015600
015700 01  WS-RUN-DATE-AREA.
015800     05  WS-RUN-DATE                  PIC 9(8).
015900     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
016000         10  WS-RUN-CCYY              PIC 9(4).
016100         10  WS-RUN-MM                PIC 9(2).
016200         10  WS-RUN-DD                PIC 9(2).
016300 01  WS-DUE-DATE-AREA.
016400     05  WS-DUE-DATE                  PIC 9(8).
016500     05  WS-DUE-DATE-PARTS REDEFINES WS-DUE-DATE.
016600         10  WS-DUE-CCYY              PIC 9(4).
016700         10  WS-DUE-MM                PIC 9(2).
016800         10  WS-DUE-DD                PIC 9(2).
016900
017000 01  WS-DAYS-IN-MONTH-TABLE.
017100     05  FILLER   PIC 9(2)  VALUE 31.
017200     05  FILLER   PIC 9(2)  VALUE 28.
017300     05  FILLER   PIC 9(2)  VALUE 31.
017400     05  FILLER   PIC 9(2)  VALUE 30.
017500     05  FILLER   PIC 9(2)  VALUE 31.
017600     05  FILLER   PIC 9(2)  VALUE 30.
017700     05  FILLER   PIC 9(2)  VALUE 31.
017800     05  FILLER   PIC 9(2)  VALUE 31.
017900     05  FILLER   PIC 9(2)  VALUE 30.
018000     05  FILLER   PIC 9(2)  VALUE 31.
018100     05  FILLER   PIC 9(2)  VALUE 30.
018200     05  FILLER   PIC 9(2)  VALUE 31.
018300 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
018400     05  WS-DIM-ENTRY OCCURS 12 TIMES  PIC 9(2).
018500
018600 01  WS-WORK-FIELDS.
018700     05  WS-ENTRY-AMOUNT              PIC S9(9)V9(2) COMP-3
018800                                                    VALUE ZERO.
018900     05  WS-CASE-INVOICE-TOTAL        PIC S9(9)V9(2) COMP-3
019000                                                    VALUE ZERO.
019100     05  WS-DAY-ADD                   PIC 9(2)  COMP.
019200     05  WS-OVERFLOW-DAYS             PIC 9(2)  COMP.
019300
020100 01  NUMGEN-PARMS-AREA.
020200     05  WS-NUMGEN-PREFIX             PIC X(3)  VALUE "INV".
020300     05  WS-NUMGEN-NEXT-NUMBER        PIC X(9).
020400     05  WS-NUMGEN-NUMBER-PARTS REDEFINES WS-NUMGEN-NEXT-NUMBER.
020500         10  FILLER                   PIC X(3).
020600         10  WS-NUMGEN-SUFFIX         PIC 9(6).
020700
020800 01  DISPLAY-LINE.
020900     05  DISP-MESSAGE                 PIC X(45).
021000     05  DISP-VALUE                   PIC ZZZZZZ9.
021100
021200 COPY ERRAREA.
021300
021400 PROCEDURE DIVISION.
021500
021600 100-MAINLINE.
021700     MOVE "100-MAINLINE" TO PARA-NAME.
021800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021900     SORT BG-SORT-FILE
022000          ON ASCENDING KEY SW-CASE-ID SW-ENTRY-DATE
022100          INPUT  PROCEDURE 200-SORT-SELECT-UNBILLED THRU 200-EXIT
022200          OUTPUT PROCEDURE 300-MATCH-CASES-AND-BILL THRU 300-EXIT.
022400     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
022500     PERFORM 999-CLEANUP THRU 999-EXIT.
022600     MOVE +0 TO RETURN-CODE.
022700     GOBACK.
022800
022900 000-HOUSEKEEPING.
023000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
023200     OPEN INPUT  BG-CASE-FILE.
023250*    TICKET 0204 - INVOICE FILE IS A PERSISTENT MASTER, REWRITTEN
023260*    RUN OVER RUN, SO IT IS OPENED I-O HERE - NOT OUTPUT, WHICH
023270*    WOULD WIPE OUT EVERY INVOICE ALREADY ON FILE.  OUTPUT IS USED
023280*    ONLY AS A FALLBACK THE VERY FIRST TIME THE FILE IS RUN, WHEN
023290*    IT IS NOT YET ON DISK (STATUS 35).
023300     OPEN I-O BG-INVOICE-FILE.
023310     IF BG-INVOICE-NOT-ON-DISK
023320        OPEN OUTPUT BG-INVOICE-FILE.
023400     IF NOT BG-INVOICE-OK
023500        MOVE "CANNOT OPEN INVOICE FILE" TO ABEND-REASON
023600        MOVE BG-INVOICE-STATUS TO ACTUAL-VAL
023700        GO TO 1000-ABEND-RTN.
023800 000-EXIT.
023900     EXIT.
024000
024100 200-SORT-SELECT-UNBILLED.
024200     MOVE "200-SORT-SELECT" TO PARA-NAME.
024300     OPEN INPUT BG-TIME-ENTRY-FILE.
024400     IF NOT BG-TIME-OK AND NOT BG-TIME-EOF
024500        MOVE "CANNOT OPEN TIME ENTRY FILE FOR INPUT" TO
024600             ABEND-REASON
024700        MOVE BG-TIME-STATUS TO ACTUAL-VAL
024800        GO TO 1000-ABEND-RTN.
024900     PERFORM 210-READ-TIME-ENTRY THRU 210-EXIT.
025000     PERFORM 220-EVAL-AND-RELEASE THRU 220-EXIT
025100        UNTIL EOF-TIME.
025200     CLOSE BG-TIME-ENTRY-FILE.
025300 200-EXIT.
025400     EXIT.
025500
025600 210-READ-TIME-ENTRY.
025700     MOVE "210-READ-TIME-ENTRY" TO PARA-NAME.
025800     READ BG-TIME-ENTRY-FILE
025900        AT END
026000           MOVE "10" TO BG-TIME-STATUS
026100           GO TO 210-EXIT.
026200     ADD 1 TO WS-READ-CTR.
026300 210-EXIT.
026400     EXIT.
026500
026600 220-EVAL-AND-RELEASE.
026700     MOVE "220-EVAL-AND-RELEASE" TO PARA-NAME.
026800     IF TE-NOT-BILLED
026900        MOVE TE-CASE-ID       TO SW-CASE-ID
027000        MOVE TE-ENTRY-DATE-NUM TO SW-ENTRY-DATE
027100        MOVE TE-ENTRY-ID      TO SW-ENTRY-ID
027200        MOVE TE-HOURS         TO SW-HOURS
027300        MOVE TE-HOURLY-RATE   TO SW-HOURLY-RATE
027400        RELEASE BG-SORT-WORK
027500        ADD 1 TO WS-SEL-CTR.
027600     PERFORM 210-READ-TIME-ENTRY THRU 210-EXIT.
027700 220-EXIT.
027800     EXIT.
027900
028000 300-MATCH-CASES-AND-BILL.
028100     MOVE "300-MATCH-CASES" TO PARA-NAME.
028200     MOVE "NO " TO WS-EOF-SRT-OUTPUT-SW.
028300     PERFORM 310-RETURN-SORTED-ENTRY THRU 310-EXIT.
028400     PERFORM 320-PROCESS-CASE-GROUP THRU 320-EXIT
028500        UNTIL EOF-SRT-OUTPUT.
028600 300-EXIT.
028700     EXIT.
028800
028900 310-RETURN-SORTED-ENTRY.
029000     MOVE "310-RETURN-SORTED-ENTRY" TO PARA-NAME.
029100     RETURN BG-SORT-FILE
029200        AT END
029300           MOVE "YES" TO WS-EOF-SRT-OUTPUT-SW
029400           GO TO 310-EXIT.
029500 310-EXIT.
029600     EXIT.
029700
029800 320-PROCESS-CASE-GROUP.
029900     MOVE "320-PROCESS-CASE-GROUP" TO PARA-NAME.
030000     MOVE SW-CASE-ID TO WS-CURRENT-CASE-ID.
030100     MOVE ZERO TO WS-CASE-INVOICE-TOTAL.
030150     MOVE "NO " TO WS-GROUP-HAS-ENTRIES-SW.
030300     PERFORM 200-READ-CASE THRU 200-CASE-EXIT.
030400     PERFORM 330-ACCUM-GROUP-ENTRY THRU 330-EXIT
030500        UNTIL EOF-SRT-OUTPUT
030600        OR SW-CASE-ID NOT EQUAL TO WS-CURRENT-CASE-ID.
030700     IF CASE-FOUND AND GROUP-HAS-ENTRIES
030800        PERFORM 400-BUILD-INVOICE THRU 400-EXIT
030900     ELSE
031000        ADD 1 TO WS-CASES-SKIPPED-CTR
031100        DISPLAY "CASE SKIPPED - NO INVOICE - CASE ID FOLLOWS"
031200        DISPLAY WS-CURRENT-CASE-ID.
031300 320-EXIT.
031400     EXIT.
031500
031600 200-READ-CASE.
031700     MOVE "200-READ-CASE" TO PARA-NAME.
031800     MOVE WS-CURRENT-CASE-ID TO WS-CASE-REL-KEY.
031900     READ BG-CASE-FILE
032000        INVALID KEY
032100           MOVE "NO " TO WS-CASE-FOUND-SW
032200           GO TO 200-CASE-EXIT.
032300     MOVE "YES" TO WS-CASE-FOUND-SW.
032400 200-CASE-EXIT.
032500     EXIT.
032600
032700 330-ACCUM-GROUP-ENTRY.
032800     MOVE "330-ACCUM-GROUP-ENTRY" TO PARA-NAME.
032900     MOVE "YES" TO WS-GROUP-HAS-ENTRIES-SW.
033000     IF CASE-FOUND
033100        PERFORM 320-CALC-ENTRY-AMOUNT THRU 320-CALC-EXIT
033200        ADD WS-ENTRY-AMOUNT TO WS-CASE-INVOICE-TOTAL.
033600     PERFORM 310-RETURN-SORTED-ENTRY THRU 310-EXIT.
033700 330-EXIT.
033800     EXIT.
033900
034000 320-CALC-ENTRY-AMOUNT.
034100     MOVE "320-CALC-ENTRY-AMOUNT" TO PARA-NAME.
034200     IF SW-HOURLY-RATE = ZERO
034300        MOVE ZERO TO WS-ENTRY-AMOUNT
034400     ELSE
034500        COMPUTE WS-ENTRY-AMOUNT ROUNDED =
034600                SW-HOURLY-RATE * SW-HOURS.
034700 320-CALC-EXIT.
034800     EXIT.
034900
035000 400-BUILD-INVOICE.
035100     MOVE "400-BUILD-INVOICE" TO PARA-NAME.
035200     PERFORM 410-GET-NEXT-INVOICE-NBR THRU 410-EXIT.
035300     MOVE WS-NUMGEN-NEXT-NUMBER    TO IV-INVOICE-NUMBER.
035400     MOVE WS-NUMGEN-SUFFIX         TO IV-INVOICE-ID-NUM
035500                                      WS-INVOICE-REL-KEY.
035600     MOVE CS-CLIENT-ID             TO IV-CLIENT-ID.
035700     MOVE WS-CURRENT-CASE-ID       TO IV-CASE-ID.
035800     MOVE WS-RUN-DATE              TO IV-ISSUE-DATE-NUM.
035900     PERFORM 420-CALC-DUE-DATE THRU 420-EXIT.
036000     MOVE WS-DUE-DATE              TO IV-DUE-DATE-NUM.
036100     MOVE WS-CASE-INVOICE-TOTAL    TO IV-AMOUNT.
036200     MOVE ZERO                     TO IV-AMOUNT-PAID.
036300     SET IV-STAT-ISSUED            TO TRUE.
036400     MOVE SPACES                   TO IV-NOTES.
036500     PERFORM 500-WRITE-INVOICE-UNIT-OF-WORK THRU 500-EXIT.
036600*    TICKET 0203 - THIS CASE'S TIME IS MARKED BILLED RIGHT HERE,
036700*    IMMEDIATELY BEHIND THE INVOICE WRITE ABOVE, NOT IN A
036800*    SEPARATE PASS AFTER EVERY CASE HAS BEEN BILLED.
036900     PERFORM 450-MARK-CASE-ENTRIES-BILLED THRU 450-EXIT.
037100 400-EXIT.
037200     EXIT.
037300
037400 410-GET-NEXT-INVOICE-NBR.
037500     MOVE "410-GET-NEXT-INVOICE-NBR" TO PARA-NAME.
037600     MOVE "INV" TO WS-NUMGEN-PREFIX.
037700     CALL "NUMGEN" USING NUMGEN-PARMS-AREA.
037800 410-EXIT.
037900     EXIT.
038000
038100 420-CALC-DUE-DATE.
038200     MOVE "420-CALC-DUE-DATE" TO PARA-NAME.
038300     MOVE WS-RUN-DATE TO WS-DUE-DATE.
038400     ADD 30 TO WS-DUE-DD.
038500     PERFORM 425-CARRY-DUE-DATE THRU 425-EXIT
038600        UNTIL WS-DUE-DD NOT GREATER THAN
038700              WS-DIM-ENTRY (WS-DUE-MM).
038800 420-EXIT.
038900     EXIT.
039000
039100 425-CARRY-DUE-DATE.
039200     MOVE "425-CARRY-DUE-DATE" TO PARA-NAME.
039300     SUBTRACT WS-DIM-ENTRY (WS-DUE-MM) FROM WS-DUE-DD.
039400     ADD 1 TO WS-DUE-MM.
039500     IF WS-DUE-MM > 12
039600        MOVE 1 TO WS-DUE-MM
039700        ADD 1 TO WS-DUE-CCYY.
039800 425-EXIT.
039900     EXIT.
040000
041200 500-WRITE-INVOICE-UNIT-OF-WORK.
041300     MOVE "500-WRITE-INVOICE-UOW" TO PARA-NAME.
041400     WRITE INVOICE-MASTER-REC
041500        INVALID KEY
041600           MOVE "INVALID KEY WRITING INVOICE FILE" TO
041700                ABEND-REASON
041800           MOVE WS-INVOICE-REL-KEY TO ACTUAL-VAL
041900           GO TO 1000-ABEND-RTN.
042000     ADD 1 TO WS-INVOICES-WRITTEN-CTR.
042100 500-EXIT.
042200     EXIT.
042300
042400 450-MARK-CASE-ENTRIES-BILLED.
042500     MOVE "450-MARK-CASE-ENTRIES-BILLED" TO PARA-NAME.
042600     OPEN I-O BG-TIME-ENTRY-FILE.
042650     IF NOT BG-TIME-OK
042660        MOVE "CANNOT REOPEN TIME FILE TO MARK CASE BILLED" TO
042670             ABEND-REASON
042680        MOVE BG-TIME-STATUS TO ACTUAL-VAL
042690        GO TO 1000-ABEND-RTN.
042900     MOVE "NO " TO WS-EOF-TIME-SW.
043000     PERFORM 460-REWRITE-CASE-ENTRY THRU 460-EXIT
043100        UNTIL EOF-TIME.
043200     CLOSE BG-TIME-ENTRY-FILE.
043300 450-EXIT.
043400     EXIT.
043500
043600 460-REWRITE-CASE-ENTRY.
043700     MOVE "460-REWRITE-CASE-ENTRY" TO PARA-NAME.
043800     READ BG-TIME-ENTRY-FILE
043900        AT END
044000           MOVE "YES" TO WS-EOF-TIME-SW
044100           GO TO 460-EXIT.
044200     IF TE-CASE-ID EQUAL TO WS-CURRENT-CASE-ID
044300        AND TE-NOT-BILLED
044400        SET TE-IS-BILLED TO TRUE
044500        MOVE WS-NUMGEN-SUFFIX TO TE-INVOICE-ID
045000        REWRITE TIME-ENTRY-REC
045100        ADD 1 TO WS-ENTRIES-BILLED-CTR.
045200 460-EXIT.
045300     EXIT.
045400
045500 900-DISPLAY-PROG-DIAG.
045600     MOVE "900-DISPLAY-PROG-DIAG" TO PARA-NAME.
045700     DISPLAY "****     BILLGEN RUNNING    ****".
045800     MOVE "TIME ENTRIES READ                           " TO
045900          DISP-MESSAGE.
046000     MOVE WS-READ-CTR TO DISP-VALUE.
046100     DISPLAY DISPLAY-LINE.
046200     MOVE "UNBILLED TIME ENTRIES SELECTED               " TO
046300          DISP-MESSAGE.
046400     MOVE WS-SEL-CTR TO DISP-VALUE.
046500     DISPLAY DISPLAY-LINE.
046600     MOVE "INVOICES WRITTEN                             " TO
046700          DISP-MESSAGE.
046800     MOVE WS-INVOICES-WRITTEN-CTR TO DISP-VALUE.
046900     DISPLAY DISPLAY-LINE.
047000     MOVE "TIME ENTRIES MARKED BILLED                   " TO
047100          DISP-MESSAGE.
047200     MOVE WS-ENTRIES-BILLED-CTR TO DISP-VALUE.
047300     DISPLAY DISPLAY-LINE.
047400     MOVE "CASES SKIPPED - NOT FOUND OR NO UNBILLED TIME" TO
047500          DISP-MESSAGE.
047600     MOVE WS-CASES-SKIPPED-CTR TO DISP-VALUE.
047700     DISPLAY DISPLAY-LINE.
047800     DISPLAY "****     BILLGEN EOJ        ****".
047900 900-EXIT.
048000     EXIT.
048100
048200 999-CLEANUP.
048300     MOVE "999-CLEANUP" TO PARA-NAME.
048400     CLOSE BG-CASE-FILE
048500           BG-INVOICE-FILE.
048550     DISPLAY "NORMAL END OF JOB".
048600 999-EXIT.
048700     EXIT.
048800
049000 1000-ABEND-RTN.
049100     DISPLAY ABEND-REC UPON CONSOLE.
049200     DISPLAY "*** ABNORMAL END OF JOB - BILLGEN ***" UPON CONSOLE.
049300     DIVIDE ZERO-VAL INTO ONE-VAL.
