000100******************************************************************
000200*    CASEREC   --  CASE MASTER RECORD LAYOUT                     *
000300*    RELATIVE FILE, ONE RECORD PER OPEN OR CLOSED CASE.          *
000400*    RECORD KEY IS CS-CASE-ID-NUM, HELD AS THE RELATIVE RECORD   *
000500*    NUMBER (SEE CS-CASE-REL-KEY IN THE CALLING PROGRAM).        *
000600******************************************************************
000700 01  CASE-MASTER-REC.
000800     05  CS-CASE-ID-NUM           PIC 9(9).
000900     05  CS-CASE-NUMBER           PIC X(20).
001000     05  CS-CLIENT-ID             PIC 9(9).
001100     05  CS-CASE-STATUS           PIC X(10).
001200         88  CS-STATUS-OPEN               VALUE "Open".
001300         88  CS-STATUS-CLOSED             VALUE "Closed".
001400     05  FILLER                   PIC X(02).
