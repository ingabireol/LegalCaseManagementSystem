000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    NUMGEN.
000300 AUTHOR.        R HALVORSEN.
000400 INSTALLATION.  LEGAL BILLING SYSTEMS - BATCH DEVELOPMENT.
000500 DATE-WRITTEN.  03/11/91.
000600 DATE-COMPILED. 03/11/91.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*    SUBROUTINE TO HAND OUT THE NEXT INVOICE NUMBER OR PAYMENT
001300*    IDENTIFIER TO WHICHEVER BILLING PROGRAM CALLS IT.  CALLED
001400*    ONCE PER RUN, BEFORE THE MASTER FILE IS OPENED FOR UPDATE,
001500*    TO ESTABLISH THE HIGH-WATER MARK; EVERY SUBSEQUENT CALL IN
001600*    THE SAME RUN JUST BUMPS THE COUNTER - WORKING-STORAGE STAYS
001700*    ALIVE BETWEEN CALLS AS LONG AS THE CALLER DOES NOT CANCEL US.
001800*
001900*    LINKAGE:
002000*        NG-PREFIX       "INV" OR "PAY"          (PASSED IN)
002100*        NG-NEXT-NUMBER  NEXT BUSINESS NUMBER     (RETURNED)
002200*
002300*    CHANGE LOG.
002400*    03/11/91  RH   0000  ORIGINAL PROGRAM FOR BILLING BATCH REDO.
002500*    07/22/91  RH   0041  ADDED PAYMENT-ID SIDE, PIGGYBACKED THE
002600*                         SAME COUNTER PATTERN USED FOR INVOICES.
002700*    01/09/92  DK   0088  SEQUENCE NOW SCANS WHOLE FILE INSTEAD OF
002800*                         TRUSTING A CONTROL RECORD - CONTROL REC
002900*                         GOT OUT OF SYNC TWICE LAST QUARTER.
003000*    11/14/94  DK   0114  DISPLAY OF STARTING HIGH-WATER MARK ADDED
003100*                         FOR OPERATOR CONSOLE, REQUESTED BY OPS.
003200*    06/03/98  MT   0151  Y2K - RETIRED THE 2-DIGIT SCRATCH YEAR
003300*                         FIELD ON THE OLD CONSOLE MESSAGE, NEVER
003400*                         USED FOR ARITHMETIC BUT FLAGGED BY THE
003500*                         BRIDGE SCAN ANYWAY.
003600*    02/17/99  MT   0151  Y2K SIGN-OFF - NO DATE MATH IN THIS
003700*                         PROGRAM, NUMBERS-ONLY.  CLOSED TICKET.
003800*    09/30/01  WB   0177  INVALID PREFIX NOW ABENDS INSTEAD OF
003900*                         RETURNING SPACES - CALLER WAS SILENTLY
004000*                         WRITING BLANK INVOICE NUMBERS.
004100*    04/18/05  WB   0203  RAISED SEQUENCE WIDTH DISCUSSION - CLOSED,
004200*                         6 DIGITS STAYS PER SPEC, NO CHANGE MADE.
004300******************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-390.
004800 OBJECT-COMPUTER.   IBM-390.
004900 SPECIAL-NAMES.
005000     C01 IS NEXT-PAGE.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT NG-INVOICE-FILE
005500            ASSIGN       TO INVCFILE
005600            ORGANIZATION IS RELATIVE
005700            ACCESS MODE  IS SEQUENTIAL
005800            FILE STATUS  IS NG-INVOICE-STATUS.
005900
006000     SELECT NG-PAYMENT-FILE
006100            ASSIGN       TO PAYMFILE
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            ACCESS MODE  IS SEQUENTIAL
006400            FILE STATUS  IS NG-PAYMENT-STATUS.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  NG-INVOICE-FILE
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 290 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS INVOICE-MASTER-REC.
007500 COPY INVCREC.
007600
007700 FD  NG-PAYMENT-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 204 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS PAYMENT-REC.
008300 COPY PAYREC.
008400
008500 WORKING-STORAGE SECTION.
008600
008700 01  FILE-STATUS-CODES.
008800     05  NG-INVOICE-STATUS        PIC X(2)  VALUE SPACES.
008900         88  NG-INVOICE-OK                VALUE "00".
009000         88  NG-INVOICE-EOF               VALUE "10".
009100     05  NG-PAYMENT-STATUS        PIC X(2)  VALUE SPACES.
009200         88  NG-PAYMENT-OK                VALUE "00".
009300         88  NG-PAYMENT-EOF               VALUE "10".
009400
009500 01  NUMGEN-SWITCHES.
009600     05  NG-FIRST-TIME-INV-SW     PIC X(01) VALUE "Y".
009700         88  NG-INV-NOT-SCANNED-YET       VALUE "Y".
009800     05  NG-FIRST-TIME-PAY-SW     PIC X(01) VALUE "Y".
009900         88  NG-PAY-NOT-SCANNED-YET       VALUE "Y".
010000
010100 01  NUMGEN-COUNTERS.
010200     05  WS-MAX-INV-SEQ           PIC 9(6)  COMP VALUE 0.
010300     05  WS-MAX-PAY-SEQ           PIC 9(6)  COMP VALUE 0.
010400     05  WS-RECS-SCANNED          PIC 9(7)  COMP VALUE 0.
010500
010600 01  WS-SCAN-NUMBER.
010700     05  WS-SCAN-NUMBER-X         PIC X(09).
010800 01  WS-SCAN-NUMBER-PARTS REDEFINES WS-SCAN-NUMBER.
010900     05  WS-SCAN-PREFIX           PIC X(03).
011000     05  WS-SCAN-SUFFIX           PIC 9(06).
011100
011200 01  WS-CONSOLE-MSG.
011300     05  FILLER                   PIC X(20)
011400                        VALUE "NUMGEN STARTING SEQ ".
011500     05  WS-CONSOLE-SEQ-O         PIC ZZZZZ9.
011600     05  FILLER                   PIC X(20)
011700                        VALUE " FOR PREFIX         ".
011800     05  WS-CONSOLE-PREFIX-O      PIC X(03).
011900     05  FILLER                   PIC X(20) VALUE SPACES.
012000
012100 COPY ERRAREA.
012200
012300 LINKAGE SECTION.
012400 01  NUMGEN-PARMS.
012500     05  NG-PREFIX                PIC X(03).
012600     05  NG-NEXT-NUMBER           PIC X(09).
012700 01  NG-NEXT-NUMBER-PARTS REDEFINES NUMGEN-PARMS.
012800     05  FILLER                   PIC X(03).
012900     05  NG-NEXT-PREFIX-O         PIC X(03).
013000     05  NG-NEXT-SUFFIX-O         PIC 9(06).
013050 01  NG-PARMS-ALPHA-VIEW REDEFINES NUMGEN-PARMS PIC X(12).
013100
013200 PROCEDURE DIVISION USING NUMGEN-PARMS.
013300
013400 000-MAIN.
013500     MOVE "000-MAIN" TO PARA-NAME.
013600     EVALUATE NG-PREFIX
013700        WHEN "INV"
013800           IF NG-INV-NOT-SCANNED-YET
013900              PERFORM 100-SCAN-INVOICE-FOR-MAX THRU 100-EXIT
014000              MOVE "N" TO NG-FIRST-TIME-INV-SW
014100           ELSE
014200              ADD 1 TO WS-MAX-INV-SEQ
014300           END-IF
014400           MOVE WS-MAX-INV-SEQ TO WS-SCAN-SUFFIX
014500        WHEN "PAY"
014600           IF NG-PAY-NOT-SCANNED-YET
014700              PERFORM 200-SCAN-PAYMENT-FOR-MAX THRU 200-EXIT
014800              MOVE "N" TO NG-FIRST-TIME-PAY-SW
014900           ELSE
015000              ADD 1 TO WS-MAX-PAY-SEQ
015100           END-IF
015200           MOVE WS-MAX-PAY-SEQ TO WS-SCAN-SUFFIX
015300        WHEN OTHER
015400           MOVE "NUMGEN CALLED WITH INVALID PREFIX" TO
015500                ABEND-REASON
015600           MOVE NG-PARMS-ALPHA-VIEW TO ACTUAL-VAL
015700           GO TO 1000-ABEND-RTN
015800     END-EVALUATE.
015900     PERFORM 500-FORMAT-NEXT-NUMBER THRU 500-EXIT.
016000     GOBACK.
016100
016200 100-SCAN-INVOICE-FOR-MAX.
016300     MOVE "100-SCAN-INV-MAX" TO PARA-NAME.
016400     MOVE 0 TO WS-MAX-INV-SEQ.
016500     OPEN INPUT NG-INVOICE-FILE.
016600     IF NOT NG-INVOICE-OK AND NOT NG-INVOICE-EOF
016700        MOVE "CANNOT OPEN INVOICE FILE FOR NUMGEN SCAN" TO
016800             ABEND-REASON
016900        MOVE NG-INVOICE-STATUS TO ACTUAL-VAL
017000        GO TO 1000-ABEND-RTN.
017100     PERFORM 110-READ-NEXT-INVOICE THRU 110-EXIT
017200        UNTIL NG-INVOICE-EOF.
017300     CLOSE NG-INVOICE-FILE.
017400     ADD 1 TO WS-MAX-INV-SEQ.
017500     MOVE WS-MAX-INV-SEQ TO WS-CONSOLE-SEQ-O.
017600     MOVE "INV" TO WS-CONSOLE-PREFIX-O.
017700     DISPLAY WS-CONSOLE-MSG UPON CONSOLE.
017800 100-EXIT.
017900     EXIT.
018000
018100 110-READ-NEXT-INVOICE.
018200     MOVE "110-READ-NEXT-INV" TO PARA-NAME.
018300     READ NG-INVOICE-FILE NEXT RECORD
018400        AT END
018500           MOVE "10" TO NG-INVOICE-STATUS
018600           GO TO 110-EXIT.
018700     ADD 1 TO WS-RECS-SCANNED.
018800     MOVE IV-INVOICE-NUMBER TO WS-SCAN-NUMBER-X.
018900     IF WS-SCAN-PREFIX = "INV" AND WS-SCAN-SUFFIX IS NUMERIC
019000        IF WS-SCAN-SUFFIX > WS-MAX-INV-SEQ
019100           MOVE WS-SCAN-SUFFIX TO WS-MAX-INV-SEQ.
019200 110-EXIT.
019300     EXIT.
019400
019500 200-SCAN-PAYMENT-FOR-MAX.
019600     MOVE "200-SCAN-PAY-MAX" TO PARA-NAME.
019700     MOVE 0 TO WS-MAX-PAY-SEQ.
019800     OPEN INPUT NG-PAYMENT-FILE.
019900     IF NOT NG-PAYMENT-OK AND NOT NG-PAYMENT-EOF
020000        MOVE "CANNOT OPEN PAYMENT FILE FOR NUMGEN SCAN" TO
020100             ABEND-REASON
020200        MOVE NG-PAYMENT-STATUS TO ACTUAL-VAL
020300        GO TO 1000-ABEND-RTN.
020400     PERFORM 210-READ-NEXT-PAYMENT THRU 210-EXIT
020500        UNTIL NG-PAYMENT-EOF.
020600     CLOSE NG-PAYMENT-FILE.
020700     ADD 1 TO WS-MAX-PAY-SEQ.
020800     MOVE WS-MAX-PAY-SEQ TO WS-CONSOLE-SEQ-O.
020900     MOVE "PAY" TO WS-CONSOLE-PREFIX-O.
021000     DISPLAY WS-CONSOLE-MSG UPON CONSOLE.
021100 200-EXIT.
021200     EXIT.
021300
021400 210-READ-NEXT-PAYMENT.
021500     MOVE "210-READ-NEXT-PAY" TO PARA-NAME.
021600     READ NG-PAYMENT-FILE
021700        AT END
021800           MOVE "10" TO NG-PAYMENT-STATUS
021900           GO TO 210-EXIT.
022000     ADD 1 TO WS-RECS-SCANNED.
022100     MOVE PY-PAYMENT-ID TO WS-SCAN-NUMBER-X.
022200     IF WS-SCAN-PREFIX = "PAY" AND WS-SCAN-SUFFIX IS NUMERIC
022300        IF WS-SCAN-SUFFIX > WS-MAX-PAY-SEQ
022400           MOVE WS-SCAN-SUFFIX TO WS-MAX-PAY-SEQ.
022500 210-EXIT.
022600     EXIT.
022700
022800 500-FORMAT-NEXT-NUMBER.
022900     MOVE "500-FORMAT-NEXT-NBR" TO PARA-NAME.
023000     MOVE NG-PREFIX TO NG-NEXT-PREFIX-O.
023100     MOVE WS-SCAN-SUFFIX TO NG-NEXT-SUFFIX-O.
023200 500-EXIT.
023300     EXIT.
023400
023500 1000-ABEND-RTN.
023600     DISPLAY ABEND-REC UPON CONSOLE.
023700     DISPLAY "*** ABNORMAL END OF JOB - NUMGEN ***" UPON CONSOLE.
023800     DIVIDE ZERO-VAL INTO ONE-VAL.
