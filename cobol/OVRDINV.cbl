000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    OVRDINV.
000300 AUTHOR.        L PECORARO.
000400 INSTALLATION.  LEGAL BILLING SYSTEMS - BATCH DEVELOPMENT.
000500 DATE-WRITTEN.  01-17-92.
000600 DATE-COMPILED. 01-17-92.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  PROGRAM USED TO CREATE THE OVERDUE INVOICES REPORT: OVRDINV   *
001100*  SELECTS INVOICES PAST THEIR DUE DATE WITH A BALANCE STILL     *
001200*  OWING AND NOT MARKED CANCELLED, SORTS THEM BY CLIENT AND      *
001300*  INVOICE NUMBER, THEN PRINTS A CLIENT-BROKEN REPORT WITH A     *
001400*  TOTAL LINE PER CLIENT AND A GRAND TOTAL AT THE END.  ALL      *
001500*  ERROR CONDITIONS ARE DISPLAYED TO SYSOUT.                     *
001600*
001700*  CHANGE LOG.
001800*  01-17-92  LP   0002  ORIGINAL PROGRAM, ADAPTED FROM THE OLD
001900*                       AGED TRIAL BALANCE STEP.
002000*  06-30-93  LP   0037  DROPPED THE FOUR AGING BUCKETS - BILLING
002100*                       WANTS ONE BALANCE COLUMN, NOT CURRENT/
002200*                       30/60/90, NOW THAT INVOICES CARRY THEIR
002300*                       OWN DUE DATE.
002400*  02-11-96  DK   0069  CANCELLED INVOICES NO LONGER PRINT EVEN
002500*                       IF PAST DUE - REQUESTED BY COLLECTIONS.
002600*  06-03-98  MT   0151  Y2K - RUN DATE NOW ACCEPTED AS AN 8-DIGIT
002700*                       CCYYMMDD FIELD, COMPARED DIRECTLY AGAINST
002800*                       THE 8-DIGIT DUE DATE ON THE INVOICE.
002900*  02-17-99  MT   0151  Y2K SIGN-OFF - NO WINDOWING LOGIC LEFT,
003000*                       ALL DATE COMPARES ARE FULL CCYYMMDD.
003100*  05-22-03  WB   0188  CLIENT TOTAL LINE NOW SHOWS BALANCE ONLY,
003200*                       MATCHING WHAT COLLECTIONS ACTUALLY USES.
003210*  02-09-05  DK   0197  DETAIL LINE BALANCE WAS PICKING UP THE
003220*                       RUNNING CLIENT TOTAL INSTEAD OF THE ONE
003230*                       INVOICE'S OWN BALANCE - EVERY LINE AFTER
003240*                       A CLIENT'S FIRST OVERDUE INVOICE PRINTED
003250*                       HIGH.  420-CALC-BALANCE NOW COMPUTES THE
003260*                       SINGLE INVOICE'S BALANCE ONLY; THE CLIENT
003270*                       RUNNING TOTAL IS STILL BUILT SEPARATELY
003280*                       FOR THE CLIENT TOTAL LINE IN 400-CLIENT-
003290*                       BREAK, WHICH WAS NEVER WRONG.
003291*  06-14-05  DK   0198  DUE-DATE-DL WAS AN EDITED X(10) FIELD WITH
003292*                       DASHES (CCYY-MM-DD), PUSHING AMOUNT/AMOUNT
003293*                       PAID/BALANCE TWO COLUMNS TO THE RIGHT OF
003294*                       WHERE THE RUN-BOOK CARD SAYS THEY BELONG.
003295*                       DUE-DATE-DL IS NOW RAW 9(8) CCYYMMDD, NO
003296*                       DASHES, AND THE FILLERS BEHIND IT ARE
003297*                       CLOSED UP SO EVERY COLUMN LINES UP WITH
003298*                       THE CARD AGAIN.
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.   IBM-390.
003900 OBJECT-COMPUTER.   IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500
004600     SELECT OI-INVOICE-FILE ASSIGN TO INVCFILE
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS OI-INVOICE-STATUS.
004900
005000     SELECT OI-SORT-FILE ASSIGN TO SORTWK01.
005100
005200     SELECT OI-REPORT-FILE ASSIGN TO OVRDRPT
005300            FILE STATUS  IS OI-REPORT-STATUS.
005400
005500 DATA DIVISION.
005600
005700 FILE SECTION.
005800
005900 FD  OI-INVOICE-FILE
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 290 CHARACTERS
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS INVOICE-MASTER-REC.
006500 COPY INVCREC.
006600
006700 FD  OI-REPORT-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 132 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS OI-REPORT-LINE.
007300
007400 01  OI-REPORT-LINE                   PIC X(132).
007500
007600 SD  OI-SORT-FILE
007700     RECORD CONTAINS 66 CHARACTERS
007800     DATA RECORD IS OI-SORT-WORK.
007900
008000 01  OI-SORT-WORK.
008100     05  SW-CLIENT-ID                 PIC 9(9).
008200     05  SW-INVOICE-NUMBER            PIC X(9).
008300     05  SW-DUE-DATE                  PIC 9(8).
008350     05  SW-DUE-DATE-PARTS REDEFINES SW-DUE-DATE.
008360         10  SW-DUE-CCYY              PIC 9(4).
008370         10  SW-DUE-MM                PIC 9(2).
008380         10  SW-DUE-DD                PIC 9(2).
008400     05  SW-AMOUNT                    PIC S9(9)V9(2) COMP-3.
008500     05  SW-AMOUNT-PAID               PIC S9(9)V9(2) COMP-3.
008600     05  FILLER                       PIC X(12).
008700
008800 WORKING-STORAGE SECTION.
008900
009000 01  PROGRAM-INDICATOR-SWITCHES.
009100     05  WS-EOF-INVOICE-SW            PIC X(3)     VALUE 'NO '.
009200         88  EOF-INVOICE                            VALUE 'YES'.
009300     05  WS-EOF-SRT-OUTPUT-SW         PIC X(3)     VALUE 'NO '.
009400         88  EOF-SRT-OUTPUT                          VALUE 'YES'.
009500
009600 01  OI-INVOICE-STATUS                PIC X(2)     VALUE SPACES.
009700     88  OI-INVOICE-OK                             VALUE '00'.
009800     88  OI-INVOICE-EOF                             VALUE '10'.
009900 01  OI-REPORT-STATUS                 PIC X(2)     VALUE SPACES.
010000     88  OI-REPORT-OK                               VALUE '00'.
010100
010200 01  WS-REPORT-CONTROLS.
010300     05  WS-PAGE-COUNT                PIC S9(3)  COMP  VALUE ZERO.
010400     05  WS-LINES-PER-PAGE            PIC S9(2)  COMP  VALUE +50.
010500     05  WS-LINES-USED                PIC S9(2)  COMP  VALUE +51.
010600     05  WS-LINE-SPACING              PIC S9(1)  COMP  VALUE ZERO.
010700
010800 01  WS-BREAK-CONTROLS.
010900     05  WS-PREVIOUS-CLIENT-ID        PIC 9(9)         VALUE ZERO.
011000
011100 01  WS-ACCUMULATORS.
011200*  RECORD TRACKING
011300     05  WS-READ-CTR                  PIC 9(7) COMP VALUE ZERO.
011400     05  WS-SEL-CTR                   PIC 9(7) COMP VALUE ZERO.
011500     05  WS-RETR-CTR                  PIC 9(7) COMP VALUE ZERO.
011600
011700*  CLIENT AND GRAND TOTALS - BALANCE ONLY, PER TICKET 0037/0188
011800     05  WS-CLIENT-AMOUNT-TL          PIC S9(9)V9(2) COMP-3
011900                                                    VALUE ZERO.
012000     05  WS-CLIENT-PAID-TL            PIC S9(9)V9(2) COMP-3
012100                                                    VALUE ZERO.
012200     05  WS-CLIENT-BALANCE-TL         PIC S9(9)V9(2) COMP-3
012300                                                    VALUE ZERO.
012320*  TICKET 0197 - SINGLE INVOICE'S OWN BALANCE, FOR THE DETAIL
012330*  LINE.  NOT PART OF ANY RUNNING TOTAL.
012340     05  WS-INVOICE-BALANCE-AMT       PIC S9(9)V9(2) COMP-3
012350                                                    VALUE ZERO.
012400     05  WS-GRAND-AMOUNT-TL           PIC S9(9)V9(2) COMP-3
012500                                                    VALUE ZERO.
012600     05  WS-GRAND-PAID-TL             PIC S9(9)V9(2) COMP-3
012700                                                    VALUE ZERO.
012800     05  WS-GRAND-BALANCE-TL          PIC S9(9)V9(2) COMP-3
012900                                                    VALUE ZERO.
013000
013100 01  WS-RUN-DATE-AREA.
013200     05  WS-RUN-DATE                  PIC 9(8).
013300     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
013400         10  WS-RUN-CCYY              PIC 9(4).
013500         10  WS-RUN-MM                PIC 9(2).
013600         10  WS-RUN-DD                PIC 9(2).
013700
013750 01  WS-CONTROL-TOTAL-AREA.
013760     05  WS-CONTROL-TOTAL-AMT     PIC S9(9)V9(2) COMP-3
013770                                                 VALUE ZERO.
013780     05  WS-CONTROL-TOTAL-EDIT    PIC Z,ZZZ,ZZZ,ZZ9.99-.
013790     05  WS-CONTROL-TOTAL-EDIT-D REDEFINES WS-CONTROL-TOTAL-EDIT
013795                                 PIC X(15).
014500
014600* PROGRAM REPORT LINES - COLUMNS PER THE BILLING RUN-BOOK CARD.
014700
014800 01  HL-HEADER-1.
014900     05  FILLER            PIC X(1)   VALUE SPACES.
015000     05  FILLER            PIC X(24)  VALUE 'OVERDUE INVOICES REPORT'.
015100     05  FILLER            PIC X(35)  VALUE SPACES.
015200     05  FILLER            PIC X(9)   VALUE 'AS OF    '.
015300     05  RPT-RUN-DATE      PIC 9(8).
015400     05  FILLER            PIC X(45)  VALUE SPACES.
015500     05  FILLER            PIC X(5)   VALUE 'PAGE '.
015600     05  RPT-PAGE-NO       PIC ZZZ.
015700     05  FILLER            PIC X(4)   VALUE SPACES.
015800
015900 01  HL-HEADER-2.
016000     05  FILLER            PIC X(1)   VALUE SPACES.
016100     05  FILLER            PIC X(9)   VALUE 'INVOICE'.
016200     05  FILLER            PIC X(1)   VALUE SPACES.
016300     05  FILLER            PIC X(9)   VALUE 'CLIENT'.
016400     05  FILLER            PIC X(1)   VALUE SPACES.
016500     05  FILLER            PIC X(9)   VALUE 'DUE DATE'.
016600     05  FILLER            PIC X(1)   VALUE SPACES.
016700     05  FILLER            PIC X(13)  VALUE 'AMOUNT'.
016800     05  FILLER            PIC X(1)   VALUE SPACES.
016900     05  FILLER            PIC X(13)  VALUE 'AMOUNT PAID'.
017000     05  FILLER            PIC X(1)   VALUE SPACES.
017100     05  FILLER            PIC X(13)  VALUE 'BALANCE'.
017200     05  FILLER            PIC X(60)  VALUE SPACES.
017300
017400 01  DL-DETAIL.
017500     05  INVOICE-NUMBER-DL PIC X(9).
017600     05  FILLER            PIC X(1)   VALUE SPACES.
017700     05  CLIENT-ID-DL      PIC 9(9).
017800     05  FILLER            PIC X(1)   VALUE SPACES.
017850*    TICKET 0198 - DUE-DATE-DL PRINTS RAW CCYYMMDD, COLS 21-28 PER
017860*    THE RUN-BOOK CARD.  NO DASHES - THE OLD EDITED X(10) FIELD
017870*    PUSHED AMOUNT/AMOUNT PAID/BALANCE TWO COLUMNS OUT OF PLACE.
017900     05  DUE-DATE-DL       PIC 9(8).
018000     05  FILLER            PIC X(1)   VALUE SPACES.
018100     05  AMOUNT-DL         PIC Z,ZZZ,ZZ9.99-.
018200     05  FILLER            PIC X(1)   VALUE SPACES.
018300     05  AMOUNT-PAID-DL    PIC Z,ZZZ,ZZ9.99-.
018400     05  FILLER            PIC X(1)   VALUE SPACES.
018500     05  BALANCE-DL        PIC Z,ZZZ,ZZ9.99-.
018600     05  FILLER            PIC X(62)  VALUE SPACES.
018700
018800 01  TL-CLIENT-TOTAL.
018900     05  FILLER            PIC X(1)   VALUE SPACES.
019000     05  FILLER            PIC X(19)
019100                  VALUE 'CLIENT TOTAL       '.
019200     05  CLIENT-NO-TL      PIC 9(9).
019300     05  FILLER            PIC X(23)  VALUE SPACES.
019400     05  CLIENT-BALANCE-TL PIC Z,ZZZ,ZZ9.99-.
019500     05  FILLER            PIC X(62)  VALUE SPACES.
019600
019700 01  GTL-REPORT-TOTALS.
019800     05  FILLER            PIC X(1)   VALUE SPACES.
019900     05  FILLER            PIC X(19)
020000                  VALUE 'GRAND TOTAL        '.
020100     05  FILLER            PIC X(32)  VALUE SPACES.
020200     05  GRAND-BALANCE-TL  PIC Z,ZZZ,ZZ9.99-.
020300     05  FILLER            PIC X(62)  VALUE SPACES.
020400
020500 01  DISPLAY-LINE.
020600     05  DISP-MESSAGE      PIC X(45).
020700     05  DISP-VALUE        PIC ZZZZZZ9.
020800
020900 COPY ERRAREA.
021000
021100 PROCEDURE DIVISION.
021200
021300 000-MAINLINE.
021400     MOVE "000-MAINLINE" TO PARA-NAME.
021500     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
021600     OPEN INPUT  OI-INVOICE-FILE
021700          OUTPUT OI-REPORT-FILE.
021800     IF NOT OI-INVOICE-OK
021900        MOVE "CANNOT OPEN INVOICE FILE FOR OVERDUE SCAN" TO
022000             ABEND-REASON
022100        MOVE OI-INVOICE-STATUS TO ACTUAL-VAL
022200        GO TO 1000-ABEND-RTN.
022300     SORT OI-SORT-FILE
022400          ON ASCENDING KEY SW-CLIENT-ID
022500                           SW-INVOICE-NUMBER
022600          INPUT  PROCEDURE 100-SORT-SELECT THRU 100-EXIT
022700          OUTPUT PROCEDURE 200-CONTROL-BREAK-PROCESS
022800                           THRU 200-EXIT.
022900     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
023000     CLOSE OI-INVOICE-FILE
023100           OI-REPORT-FILE.
023200     MOVE ZERO TO RETURN-CODE.
023300     GOBACK.
023400
023500 100-SORT-SELECT.
023600     MOVE "100-SORT-SELECT" TO PARA-NAME.
023700     PERFORM 110-READ-INVOICE THRU 110-EXIT.
023800     PERFORM 120-EVAL-AND-RELEASE THRU 120-EXIT
023900        UNTIL EOF-INVOICE.
024000 100-EXIT.
024100     EXIT.
024200
024300 110-READ-INVOICE.
024400     MOVE "110-READ-INVOICE" TO PARA-NAME.
024500     READ OI-INVOICE-FILE
024600        AT END
024700           MOVE "10" TO OI-INVOICE-STATUS
024800           GO TO 110-EXIT.
024900     ADD 1 TO WS-READ-CTR.
025000 110-EXIT.
025100     EXIT.
025200
025300 120-EVAL-AND-RELEASE.
025400     MOVE "120-EVAL-AND-RELEASE" TO PARA-NAME.
025500     IF IV-DUE-DATE-NUM < WS-RUN-DATE
025600        AND IV-AMOUNT-PAID < IV-AMOUNT
025700        AND NOT IV-STAT-CANCELLED
025800        MOVE IV-CLIENT-ID       TO SW-CLIENT-ID
025900        MOVE IV-INVOICE-NUMBER  TO SW-INVOICE-NUMBER
026000        MOVE IV-DUE-DATE-NUM    TO SW-DUE-DATE
026100        MOVE IV-AMOUNT          TO SW-AMOUNT
026200        MOVE IV-AMOUNT-PAID     TO SW-AMOUNT-PAID
026300        RELEASE OI-SORT-WORK
026400        ADD 1 TO WS-SEL-CTR.
026500     PERFORM 110-READ-INVOICE THRU 110-EXIT.
026600 120-EXIT.
026700     EXIT.
026800
026900 200-CONTROL-BREAK-PROCESS.
027000     MOVE "200-CTL-BREAK-PROCESS" TO PARA-NAME.
027100     PERFORM 210-INITIALIZE-OUTPUT THRU 210-EXIT.
027200     PERFORM 220-RETURN-SORTED-REC THRU 220-EXIT.
027300     IF EOF-SRT-OUTPUT
027400        GO TO 200-EXIT.
027500     MOVE SW-CLIENT-ID TO WS-PREVIOUS-CLIENT-ID.
027600     PERFORM 300-DETAIL-LINE THRU 300-EXIT
027700        UNTIL EOF-SRT-OUTPUT.
027800     PERFORM 400-CLIENT-BREAK THRU 400-EXIT.
027900     PERFORM 500-GRAND-TOTAL THRU 500-EXIT.
028000 200-EXIT.
028100     EXIT.
028200
028300 210-INITIALIZE-OUTPUT.
028400     MOVE "210-INITIALIZE-OUTPUT" TO PARA-NAME.
028500     MOVE ZEROS TO WS-PAGE-COUNT
028600                   WS-LINE-SPACING
028700                   WS-CLIENT-AMOUNT-TL
028800                   WS-CLIENT-PAID-TL
028900                   WS-CLIENT-BALANCE-TL
029000                   WS-GRAND-AMOUNT-TL
029100                   WS-GRAND-PAID-TL
029200                   WS-GRAND-BALANCE-TL.
029300     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
029400     MOVE SPACES TO DL-DETAIL.
029500     MOVE WS-RUN-DATE TO RPT-RUN-DATE.
029600 210-EXIT.
029700     EXIT.
029800
029900 220-RETURN-SORTED-REC.
030000     MOVE "220-RETURN-SORTED-REC" TO PARA-NAME.
030100     RETURN OI-SORT-FILE
030200        AT END
030300           MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
030400           GO TO 220-EXIT.
030500     ADD 1 TO WS-RETR-CTR.
030600 220-EXIT.
030700     EXIT.
030800
030900 300-DETAIL-LINE.
031000     MOVE "300-DETAIL-LINE" TO PARA-NAME.
031100     IF SW-CLIENT-ID NOT EQUAL TO WS-PREVIOUS-CLIENT-ID
031200        PERFORM 400-CLIENT-BREAK THRU 400-EXIT.
031300     PERFORM 420-CALC-BALANCE THRU 420-EXIT.
031400     IF WS-LINES-USED >= WS-LINES-PER-PAGE
031410        PERFORM 700-HEADINGS THRU 700-EXIT.
031420     MOVE SW-INVOICE-NUMBER TO INVOICE-NUMBER-DL.
031600     MOVE SW-CLIENT-ID      TO CLIENT-ID-DL.
031800     MOVE SW-AMOUNT         TO AMOUNT-DL.
031900     MOVE SW-AMOUNT-PAID    TO AMOUNT-PAID-DL.
032000     MOVE WS-INVOICE-BALANCE-AMT TO BALANCE-DL.
032100     ADD SW-AMOUNT          TO WS-CLIENT-AMOUNT-TL.
032200     ADD SW-AMOUNT-PAID     TO WS-CLIENT-PAID-TL.
032400     MOVE SW-DUE-DATE       TO DUE-DATE-DL.
032500     WRITE OI-REPORT-LINE FROM DL-DETAIL
032600         AFTER ADVANCING WS-LINE-SPACING.
032700     ADD WS-LINE-SPACING TO WS-LINES-USED.
032800     MOVE 1 TO WS-LINE-SPACING.
032900     MOVE SPACES TO DL-DETAIL.
033000     PERFORM 220-RETURN-SORTED-REC THRU 220-EXIT.
033100 300-EXIT.
033200     EXIT.
033300
033400 400-CLIENT-BREAK.
033500     MOVE "400-CLIENT-BREAK" TO PARA-NAME.
033600     COMPUTE WS-CLIENT-BALANCE-TL =
033700             WS-CLIENT-AMOUNT-TL - WS-CLIENT-PAID-TL.
033800     MOVE 2 TO WS-LINE-SPACING.
033900     MOVE WS-PREVIOUS-CLIENT-ID TO CLIENT-NO-TL.
034000     MOVE WS-CLIENT-BALANCE-TL  TO CLIENT-BALANCE-TL.
034100     WRITE OI-REPORT-LINE FROM TL-CLIENT-TOTAL
034200         AFTER ADVANCING WS-LINE-SPACING.
034300     ADD WS-LINE-SPACING TO WS-LINES-USED.
034400     ADD WS-CLIENT-AMOUNT-TL TO WS-GRAND-AMOUNT-TL.
034500     ADD WS-CLIENT-PAID-TL   TO WS-GRAND-PAID-TL.
034600     IF NOT EOF-SRT-OUTPUT
034700        MOVE ZEROS TO WS-CLIENT-AMOUNT-TL
034800                      WS-CLIENT-PAID-TL
034900                      WS-CLIENT-BALANCE-TL
035000        MOVE SW-CLIENT-ID TO WS-PREVIOUS-CLIENT-ID
035100        IF WS-LINES-USED >= WS-LINES-PER-PAGE
035200           PERFORM 700-HEADINGS THRU 700-EXIT
035300        ELSE
035400           MOVE 2 TO WS-LINE-SPACING.
035500 400-EXIT.
035600     EXIT.
035700
035800 420-CALC-BALANCE.
035900     MOVE "420-CALC-BALANCE" TO PARA-NAME.
036000     COMPUTE WS-INVOICE-BALANCE-AMT =
036100             SW-AMOUNT - SW-AMOUNT-PAID.
036300 420-EXIT.
036400     EXIT.
036500
036600 500-GRAND-TOTAL.
036700     MOVE "500-GRAND-TOTAL" TO PARA-NAME.
036800     COMPUTE WS-GRAND-BALANCE-TL =
036900             WS-GRAND-AMOUNT-TL - WS-GRAND-PAID-TL.
037000     MOVE 2 TO WS-LINE-SPACING.
037100     MOVE WS-GRAND-BALANCE-TL TO GRAND-BALANCE-TL.
037200     WRITE OI-REPORT-LINE FROM GTL-REPORT-TOTALS
037300         AFTER ADVANCING WS-LINE-SPACING.
037400 500-EXIT.
037500     EXIT.
037600
037700 700-HEADINGS.
037800     MOVE "700-HEADINGS" TO PARA-NAME.
037900     ADD 1 TO WS-PAGE-COUNT.
038000     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
038100     WRITE OI-REPORT-LINE FROM HL-HEADER-1
038200         AFTER ADVANCING PAGE.
038300     MOVE 1 TO WS-LINES-USED.
038400     MOVE 2 TO WS-LINE-SPACING.
038500     WRITE OI-REPORT-LINE FROM HL-HEADER-2
038600         AFTER ADVANCING WS-LINE-SPACING.
038700     ADD WS-LINE-SPACING TO WS-LINES-USED.
038800 700-EXIT.
038900     EXIT.
039000
039100 900-DISPLAY-PROG-DIAG.
039200     MOVE "900-DISPLAY-PROG-DIAG" TO PARA-NAME.
039300     DISPLAY '****     OVRDINV RUNNING    ****'.
039400     MOVE 'OVERDUE SCAN - INVOICES READ                 ' TO
039500          DISP-MESSAGE.
039600     MOVE WS-READ-CTR TO DISP-VALUE.
039700     DISPLAY DISPLAY-LINE.
039800     MOVE 'OVERDUE SCAN - INVOICES SELECTED             ' TO
039900          DISP-MESSAGE.
040000     MOVE WS-SEL-CTR TO DISP-VALUE.
040100     DISPLAY DISPLAY-LINE.
040200     MOVE 'OVERDUE SCAN - INVOICES PRINTED              ' TO
040300          DISP-MESSAGE.
040400     MOVE WS-RETR-CTR TO DISP-VALUE.
040500     DISPLAY DISPLAY-LINE.
040550     MOVE WS-GRAND-BALANCE-TL TO WS-CONTROL-TOTAL-AMT.
040560     MOVE WS-CONTROL-TOTAL-AMT TO WS-CONTROL-TOTAL-EDIT.
040570     DISPLAY 'GRAND BALANCE CONTROL TOTAL: '
040580             WS-CONTROL-TOTAL-EDIT-D.
040600     DISPLAY '****     OVRDINV EOJ        ****'.
040700 900-EXIT.
040800     EXIT.
040900
041000 1000-ABEND-RTN.
041100     DISPLAY ABEND-REC UPON CONSOLE.
041200     DISPLAY "*** ABNORMAL END OF JOB - OVRDINV ***" UPON CONSOLE.
041300     DIVIDE ZERO-VAL INTO ONE-VAL.
