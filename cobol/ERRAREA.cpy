000100******************************************************************
000200*    ERRAREA   --  COMMON ABEND / DIAGNOSTIC WORK AREA           *
000300*    COPIED INTO EVERY BILLING BATCH PROGRAM SO SYSOUT CARRIES   *
000400*    THE SAME LAYOUT NO MATTER WHICH STEP FORCED THE ABEND.      *
000500*    PARA-NAME IS KEPT CURRENT BY EVERY PARAGRAPH SO THE DUMP    *
000600*    SHOWS WHERE PROCESSING WAS WHEN THE FORCED DIVIDE HIT.      *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  PARA-NAME                PIC X(20)   VALUE SPACES.
001000     05  ABEND-REASON             PIC X(60)   VALUE SPACES.
001100     05  EXPECTED-VAL             PIC X(20)   VALUE SPACES.
001200     05  ACTUAL-VAL               PIC X(20)   VALUE SPACES.
001300     05  FILLER                   PIC X(08)   VALUE SPACES.
001400
001500 01  ABEND-DIVIDE-FIELDS.
001600     05  ZERO-VAL                 PIC S9(1)  COMP-3 VALUE +0.
001700     05  ONE-VAL                  PIC S9(1)  COMP-3 VALUE +1.
