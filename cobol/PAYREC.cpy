000100******************************************************************
000200*    PAYREC    --  CLIENT PAYMENT RECORD LAYOUT                  *
000300*    LINE SEQUENTIAL, APPEND-ONLY.  READ SEQUENTIAL AND FILTERED *
000400*    BY INVOICE-ID / CLIENT-ID IN THE READING PROGRAM.           *
000500******************************************************************
000600 01  PAYMENT-REC.
000700     05  PY-PAYMENT-ID-NUM        PIC 9(9).
000800     05  PY-PAYMENT-ID            PIC X(9).
000900     05  PY-INVOICE-ID            PIC 9(9).
001000     05  PY-CLIENT-ID             PIC 9(9).
001100     05  PY-PAYMENT-DATE.
001200         10  PY-PAYMENT-CCYY      PIC 9(4).
001300         10  PY-PAYMENT-MM        PIC 9(2).
001400         10  PY-PAYMENT-DD        PIC 9(2).
001500     05  PY-PAYMENT-DATE-NUM REDEFINES PY-PAYMENT-DATE
001600                                  PIC 9(8).
001700     05  PY-AMOUNT                PIC S9(9)V9(2) COMP-3.
001800     05  PY-PAYMENT-METHOD        PIC X(20).
001900         88  PY-METH-CHECK                VALUE "Check".
002000         88  PY-METH-CREDIT-CARD          VALUE "Credit Card".
002100         88  PY-METH-BANK-XFER            VALUE "Bank Transfer".
002200         88  PY-METH-CASH                 VALUE "Cash".
002300     05  PY-REFERENCE             PIC X(30).
002400     05  PY-NOTES                 PIC X(100).
002500     05  FILLER                   PIC X(04).
