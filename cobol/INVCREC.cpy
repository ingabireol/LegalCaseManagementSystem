000100******************************************************************
000200*    INVCREC   --  INVOICE MASTER RECORD LAYOUT                  *
000300*    RELATIVE FILE (RELATIVE KEY SUBSTITUTE FOR THE INDEXED      *
000400*    INVOICE MASTER), REWRITTEN IN PLACE BY PAYPOST WHEN A       *
000500*    PAYMENT IS POSTED, READ SEQUENTIALLY BY OVRDINV FOR THE     *
000600*    AGED-INVOICE SORT.                                         *
000700******************************************************************
000800 01  INVOICE-MASTER-REC.
000900     05  IV-INVOICE-ID-NUM        PIC 9(9).
001000     05  IV-INVOICE-NUMBER        PIC X(9).
001100     05  IV-CLIENT-ID             PIC 9(9).
001200     05  IV-CASE-ID               PIC 9(9).
001300     05  IV-ISSUE-DATE.
001400         10  IV-ISSUE-CCYY        PIC 9(4).
001500         10  IV-ISSUE-MM          PIC 9(2).
001600         10  IV-ISSUE-DD          PIC 9(2).
001700     05  IV-ISSUE-DATE-NUM REDEFINES IV-ISSUE-DATE
001800                                  PIC 9(8).
001900     05  IV-DUE-DATE.
002000         10  IV-DUE-CCYY          PIC 9(4).
002100         10  IV-DUE-MM            PIC 9(2).
002200         10  IV-DUE-DD            PIC 9(2).
002300     05  IV-DUE-DATE-NUM REDEFINES IV-DUE-DATE
002400                                  PIC 9(8).
002500     05  IV-AMOUNT                PIC S9(9)V9(2) COMP-3.
002600     05  IV-AMOUNT-PAID           PIC S9(9)V9(2) COMP-3.
002700     05  IV-STATUS                PIC X(15).
002800         88  IV-STAT-DRAFT                VALUE "Draft".
002900         88  IV-STAT-ISSUED               VALUE "Issued".
003000         88  IV-STAT-PAID                 VALUE "Paid".
003100         88  IV-STAT-PARTIAL              VALUE "Partially Paid".
003200         88  IV-STAT-OVERDUE              VALUE "Overdue".
003300         88  IV-STAT-CANCELLED            VALUE "Cancelled".
003400     05  IV-NOTES                 PIC X(200).
003500     05  FILLER                   PIC X(11).
