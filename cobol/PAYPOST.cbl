000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PAYPOST.
000300 AUTHOR.        K WEATHERS.
000400 INSTALLATION.  LEGAL BILLING SYSTEMS - BATCH DEVELOPMENT.
000500 DATE-WRITTEN.  02/14/89.
000600 DATE-COMPILED. 02/14/89.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM APPLIES A BATCH OF CLIENT PAYMENTS TO
001300*          THE INVOICE MASTER AND ROLLS UP EACH AFFECTED
001400*          INVOICE'S AMOUNT PAID, BALANCE AND STATUS.
001500*
001600*          PASS 1 RESCANS THE EXISTING PAYMENT HISTORY FILE AND
001700*          BUILDS AN IN-STORAGE TABLE OF AMOUNT PAID SO FAR PER
001800*          INVOICE-ID.  PASS 2 READS THE NEW PAYMENT
001900*          TRANSACTIONS, ASSIGNS EACH ONE A PAYMENT-ID, APPENDS
002000*          IT TO THE PAYMENT HISTORY FILE, ADDS ITS AMOUNT INTO
002100*          THE TABLE, AND REWRITES THE INVOICE MASTER RECORD
002200*          WITH THE NEW AMOUNT PAID AND STATUS.
002300*
002400*          A TRANSACTION WHOSE INVOICE-ID IS NOT ON THE INVOICE
002500*          MASTER IS REJECTED - NO PAYMENT RECORD IS WRITTEN AND
002600*          NO INVOICE IS TOUCHED.
002700*
002800******************************************************************
002900*
003000     INPUT FILE           - PAYMENT TRANSACTION FILE (LN SEQ)
003100*
003200     UPDATE FILE          - PAYMENT HISTORY FILE (LN SEQ, EXTEND)
003300*
003400     MASTER FILE UPDATED  - INVOICE FILE (RELATIVE, KEYED)
003500*
003600     DUMP FILE            - SYSOUT
003700*
003800*    CHANGE LOG.
003900*    02/14/89  KW   0006  ORIGINAL PROGRAM FOR NIGHTLY PAYMENT
004000*                         POSTING RUN.
004100*    07/22/90  KW   0028  ADDED PASS 1 RESCAN OF PAYMENT HISTORY
004200*                         SO AMOUNT PAID REFLECTS THE FULL
004300*                         HISTORY, NOT JUST TODAY'S BATCH.
004400*    03/14/91  RH   0044  ADDED CALL TO NUMGEN FOR PAYMENT IDS,
004500*                         RETIRED THE OLD HAND-KEPT CONTROL CARD.
004600*    09/02/94  KW   0079  A PAYMENT AGAINST AN INVOICE-ID NOT ON
004700*                         THE MASTER NOW REJECTS THE TRANSACTION
004800*                         INSTEAD OF ABENDING THE RUN.
004900*    06/03/98  MT   0151  Y2K - STATUS ROLLUP AND DUE DATE
005000*                         COMPARE BOTH USE FULL CCYYMMDD, NO
005100*                         2-DIGIT YEAR WINDOWING ANYWHERE.
005200*    02/17/99  MT   0151  Y2K SIGN-OFF - REVIEWED, NO FURTHER
005300*                         CHANGES REQUIRED.
005400*    04/18/05  RH   0203  RAISED PAID-INVOICE TABLE SIZE FROM
005500*                         200 TO 500 - LARGER BATCHES WERE
005600*                         RUNNING OUT OF TABLE ROOM.
005700******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS NEXT-PAGE.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800
006900     SELECT PP-TRAN-FILE
007000            ASSIGN       TO PAYTRAN
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            ACCESS MODE  IS SEQUENTIAL
007300            FILE STATUS  IS PP-TRAN-STATUS.
007400
007500     SELECT PP-PAYMENT-FILE
007600            ASSIGN       TO PAYMFILE
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            ACCESS MODE  IS SEQUENTIAL
007900            FILE STATUS  IS PP-PAYMENT-STATUS.
008000
008100     SELECT PP-INVOICE-FILE
008200            ASSIGN       TO INVCFILE
008300            ORGANIZATION IS RELATIVE
008400            ACCESS MODE  IS RANDOM
008500            RELATIVE KEY IS WS-INVOICE-REL-KEY
008600            FILE STATUS  IS PP-INVOICE-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000
009100 FD  PP-TRAN-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 204 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS PAYMENT-TRAN-REC.
009700 COPY PAYREC REPLACING PAYMENT-REC BY PAYMENT-TRAN-REC.
009800
009900 FD  PP-PAYMENT-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 204 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS PAYMENT-REC.
010500 COPY PAYREC.
010600
010700 FD  PP-INVOICE-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 290 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS INVOICE-MASTER-REC.
011300 COPY INVCREC.
011400
011500 WORKING-STORAGE SECTION.
011600
011700 01  FILE-STATUS-CODES.
011800     05  PP-TRAN-STATUS               PIC X(2)  VALUE SPACES.
011900         88  PP-TRAN-OK                          VALUE "00".
012000         88  PP-TRAN-EOF-STAT                     VALUE "10".
012100     05  PP-PAYMENT-STATUS            PIC X(2)  VALUE SPACES.
012200         88  PP-PAYMENT-OK                        VALUE "00".
012300         88  PP-PAYMENT-EOF-STAT                  VALUE "10".
012400     05  PP-INVOICE-STATUS            PIC X(2)  VALUE SPACES.
012500         88  PP-INVOICE-OK                        VALUE "00".
012600
012700 01  PROGRAM-INDICATOR-SWITCHES.
012800     05  WS-EOF-PAYHIST-SW            PIC X(3)  VALUE "NO ".
012900         88  EOF-PAYHIST                          VALUE "YES".
013000     05  WS-EOF-TRAN-SW               PIC X(3)  VALUE "NO ".
013100         88  EOF-TRAN                             VALUE "YES".
013200     05  WS-INVOICE-FOUND-SW          PIC X(3)  VALUE SPACES.
013300         88  INVOICE-FOUND                        VALUE "YES".
013400         88  INVOICE-NOT-FOUND                    VALUE "NO ".
013500
013600 01  WS-KEYS-AND-COUNTERS.
013700     05  WS-INVOICE-REL-KEY           PIC 9(9)  COMP.
013800     05  WS-HIST-READ-CTR             PIC 9(7)  COMP VALUE 0.
013900     05  WS-TRAN-READ-CTR             PIC 9(7)  COMP VALUE 0.
014000     05  WS-TRAN-POSTED-CTR           PIC 9(7)  COMP VALUE 0.
014100     05  WS-TRAN-REJECTED-CTR         PIC 9(7)  COMP VALUE 0.
014200
014300 01  WS-RUN-DATE-AREA.
014400     05  WS-RUN-DATE                  PIC 9(8).
014500     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
014600         10  WS-RUN-CCYY              PIC 9(4).
014700         10  WS-RUN-MM                PIC 9(2).
014800         10  WS-RUN-DD                PIC 9(2).
014900
015000 01  WS-PAID-TOTAL-TABLE.
015100     05  WS-PAID-ENTRY OCCURS 500 TIMES
015200                       INDEXED BY WS-PAID-IDX.
015300         10  WS-PAID-INVOICE-ID       PIC 9(9).
015400         10  WS-PAID-TOTAL            PIC S9(9)V9(2) COMP-3.
015500     05  WS-PAID-COUNT                PIC 9(4)  COMP VALUE 0.
015600
015700 01  WS-SEARCH-FIELDS.
015800     05  WS-SEARCH-INVOICE-ID         PIC 9(9)  VALUE 0.
015900     05  WS-SEARCH-AMOUNT             PIC S9(9)V9(2) COMP-3
016000                                                    VALUE ZERO.
016100     05  WS-SEARCH-RESULT-IDX         PIC 9(4)  COMP VALUE 0.
016200
016300 01  NUMGEN-PARMS-AREA.
016400     05  WS-NUMGEN-PREFIX             PIC X(3)  VALUE "PAY".
016500     05  WS-NUMGEN-NEXT-NUMBER        PIC X(9).
016600     05  WS-NUMGEN-NUMBER-PARTS REDEFINES WS-NUMGEN-NEXT-NUMBER.
016700         10  FILLER                   PIC X(3).
016800         10  WS-NUMGEN-SUFFIX         PIC 9(6).
016900
017000 01  WS-BALANCE-WORK.
017100     05  WS-BALANCE-AMT               PIC S9(9)V9(2) COMP-3
017200                                                    VALUE ZERO.
017300     05  WS-BALANCE-EDIT              PIC ZZZZZZ9.99-.
017400     05  WS-BALANCE-EDIT-D REDEFINES WS-BALANCE-EDIT
017500                                      PIC X(11).
017600
017700 01  DISPLAY-LINE.
017800     05  DISP-MESSAGE                 PIC X(45).
017900     05  DISP-VALUE                   PIC ZZZZZZ9.
018000
018100 COPY ERRAREA.
018200
018300 PROCEDURE DIVISION.
018400
018500 000-MAIN.
018600     MOVE "000-MAIN" TO PARA-NAME.
018700     PERFORM 050-HOUSEKEEPING THRU 050-EXIT.
018800     PERFORM 100-BUILD-PAID-TOTALS THRU 100-EXIT.
018900     PERFORM 150-OPEN-POSTING-FILES THRU 150-EXIT.
019000     PERFORM 210-READ-TRAN THRU 210-EXIT.
019100     PERFORM 220-POST-ONE-PAYMENT THRU 220-EXIT
019200        UNTIL EOF-TRAN.
019300     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
019400     PERFORM 950-CLOSE-POSTING-FILES THRU 950-EXIT.
019500     MOVE +0 TO RETURN-CODE.
019600     GOBACK.
019700
019800 050-HOUSEKEEPING.
019900     MOVE "050-HOUSEKEEPING" TO PARA-NAME.
020000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
020100 050-EXIT.
020200     EXIT.
020300
020400 100-BUILD-PAID-TOTALS.
020500     MOVE "100-BUILD-PAID-TOTALS" TO PARA-NAME.
020600     OPEN INPUT PP-PAYMENT-FILE.
020700     IF NOT PP-PAYMENT-OK AND NOT PP-PAYMENT-EOF-STAT
020800        MOVE "CANNOT OPEN PAYMENT HIST FILE FOR INPUT" TO
020900             ABEND-REASON
021000        MOVE PP-PAYMENT-STATUS TO ACTUAL-VAL
021100        GO TO 1000-ABEND-RTN.
021200     PERFORM 110-READ-PAYMENT-HIST THRU 110-EXIT.
021300     PERFORM 120-ACCUM-HIST-PAYMENT THRU 120-EXIT
021400        UNTIL EOF-PAYHIST.
021500     CLOSE PP-PAYMENT-FILE.
021600 100-EXIT.
021700     EXIT.
021800
021900 110-READ-PAYMENT-HIST.
022000     MOVE "110-READ-PAYMENT-HIST" TO PARA-NAME.
022100     READ PP-PAYMENT-FILE
022200        AT END
022300           MOVE "YES" TO WS-EOF-PAYHIST-SW.
022400     EVALUATE TRUE
022500        WHEN PP-PAYMENT-OK
022600           ADD 1 TO WS-HIST-READ-CTR
022700        WHEN PP-PAYMENT-EOF-STAT
022800           CONTINUE
022900        WHEN OTHER
023000           MOVE "ERROR READING PAYMENT HIST FILE" TO ABEND-REASON
023100           MOVE PP-PAYMENT-STATUS TO ACTUAL-VAL
023200           GO TO 1000-ABEND-RTN
023300     END-EVALUATE.
023400 110-EXIT.
023500     EXIT.
023600
023700 120-ACCUM-HIST-PAYMENT.
023800     MOVE "120-ACCUM-HIST-PAYMENT" TO PARA-NAME.
023900     MOVE PY-INVOICE-ID OF PAYMENT-REC TO WS-SEARCH-INVOICE-ID.
024000     MOVE PY-AMOUNT     OF PAYMENT-REC TO WS-SEARCH-AMOUNT.
024100     PERFORM 400-FIND-OR-ADD-PAID-ENTRY THRU 400-EXIT.
024200     PERFORM 110-READ-PAYMENT-HIST THRU 110-EXIT.
024300 120-EXIT.
024400     EXIT.
024500
024600 150-OPEN-POSTING-FILES.
024700     MOVE "150-OPEN-POSTING-FILES" TO PARA-NAME.
024800     OPEN INPUT  PP-TRAN-FILE.
024900     IF NOT PP-TRAN-OK AND NOT PP-TRAN-EOF-STAT
025000        MOVE "CANNOT OPEN TRAN FILE FOR INPUT" TO ABEND-REASON
025100        MOVE PP-TRAN-STATUS TO ACTUAL-VAL
025200        GO TO 1000-ABEND-RTN.
025300     OPEN EXTEND  PP-PAYMENT-FILE.
025400     IF NOT PP-PAYMENT-OK
025500        MOVE "CANNOT OPEN PAYMENT HIST FILE FOR EXTEND" TO
025600             ABEND-REASON
025700        MOVE PP-PAYMENT-STATUS TO ACTUAL-VAL
025800        GO TO 1000-ABEND-RTN.
025900     OPEN I-O     PP-INVOICE-FILE.
026000     IF NOT PP-INVOICE-OK
026100        MOVE "CANNOT OPEN INVOICE FILE FOR I-O" TO ABEND-REASON
026200        MOVE PP-INVOICE-STATUS TO ACTUAL-VAL
026300        GO TO 1000-ABEND-RTN.
026400 150-EXIT.
026500     EXIT.
026600
026700 210-READ-TRAN.
026800     MOVE "210-READ-TRAN" TO PARA-NAME.
026900     READ PP-TRAN-FILE
027000        AT END
027100           MOVE "YES" TO WS-EOF-TRAN-SW.
027200     EVALUATE TRUE
027300        WHEN PP-TRAN-OK
027400           ADD 1 TO WS-TRAN-READ-CTR
027500        WHEN PP-TRAN-EOF-STAT
027600           CONTINUE
027700        WHEN OTHER
027800           MOVE "ERROR READING TRAN FILE" TO ABEND-REASON
027900           MOVE PP-TRAN-STATUS TO ACTUAL-VAL
028000           GO TO 1000-ABEND-RTN
028100     END-EVALUATE.
028200 210-EXIT.
028300     EXIT.
028400
028500 220-POST-ONE-PAYMENT.
028600     MOVE "220-POST-ONE-PAYMENT" TO PARA-NAME.
028700     MOVE PY-INVOICE-ID OF PAYMENT-TRAN-REC TO WS-INVOICE-REL-KEY.
028800     PERFORM 300-READ-INVOICE-FOR-POST THRU 300-EXIT.
028900     IF INVOICE-FOUND
029000        PERFORM 350-ASSIGN-PAYMENT-ID THRU 350-EXIT
029100        PERFORM 360-WRITE-PAYMENT-RECORD THRU 360-EXIT
029200        MOVE PY-INVOICE-ID OF PAYMENT-REC TO WS-SEARCH-INVOICE-ID
029300        MOVE PY-AMOUNT     OF PAYMENT-REC TO WS-SEARCH-AMOUNT
029400        PERFORM 400-FIND-OR-ADD-PAID-ENTRY THRU 400-EXIT
029500        PERFORM 450-RECALC-INVOICE-STATUS THRU 450-EXIT
029600        PERFORM 460-REWRITE-INVOICE THRU 460-EXIT
029650        PERFORM 470-DISPLAY-POSTED-BALANCE THRU 470-EXIT
029700        ADD 1 TO WS-TRAN-POSTED-CTR
029800     ELSE
029900        ADD 1 TO WS-TRAN-REJECTED-CTR
030000        DISPLAY "PAYPOST - INVOICE NOT FOUND, REJECTED - ID: "
030100                WS-INVOICE-REL-KEY
030200     END-IF.
030300     PERFORM 210-READ-TRAN THRU 210-EXIT.
030400 220-EXIT.
030500     EXIT.
030600
030700 300-READ-INVOICE-FOR-POST.
030800     MOVE "300-READ-INVOICE-FOR-POST" TO PARA-NAME.
030900     MOVE "NO " TO WS-INVOICE-FOUND-SW.
031000     READ PP-INVOICE-FILE
031100        INVALID KEY
031200           MOVE "NO " TO WS-INVOICE-FOUND-SW.
031300     IF PP-INVOICE-OK
031400        MOVE "YES" TO WS-INVOICE-FOUND-SW.
031500 300-EXIT.
031600     EXIT.
031700
031800 350-ASSIGN-PAYMENT-ID.
031900     MOVE "350-ASSIGN-PAYMENT-ID" TO PARA-NAME.
032000     MOVE "PAY" TO WS-NUMGEN-PREFIX.
032100     CALL "NUMGEN" USING NUMGEN-PARMS-AREA.
032200     MOVE PAYMENT-TRAN-REC TO PAYMENT-REC.
032300     MOVE WS-NUMGEN-NEXT-NUMBER TO PY-PAYMENT-ID OF PAYMENT-REC.
032400     MOVE WS-NUMGEN-SUFFIX      TO PY-PAYMENT-ID-NUM
032500                                   OF PAYMENT-REC.
032600 350-EXIT.
032700     EXIT.
032800
032900 360-WRITE-PAYMENT-RECORD.
033000     MOVE "360-WRITE-PAYMENT-RECORD" TO PARA-NAME.
033100     WRITE PAYMENT-REC.
033200     IF NOT PP-PAYMENT-OK
033300        MOVE "ERROR WRITING PAYMENT HIST FILE" TO ABEND-REASON
033400        MOVE PP-PAYMENT-STATUS TO ACTUAL-VAL
033500        GO TO 1000-ABEND-RTN.
033600 360-EXIT.
033700     EXIT.
033800
033900 400-FIND-OR-ADD-PAID-ENTRY.
034000     MOVE "400-FIND-OR-ADD-PAID-ENTRY" TO PARA-NAME.
034100     MOVE 0 TO WS-SEARCH-RESULT-IDX.
034200     SET WS-PAID-IDX TO 1.
034300     SEARCH WS-PAID-ENTRY
034400        AT END
034500           NEXT SENTENCE
034600        WHEN WS-PAID-INVOICE-ID (WS-PAID-IDX) = WS-SEARCH-INVOICE-ID
034700           MOVE WS-PAID-IDX TO WS-SEARCH-RESULT-IDX.
034800     IF WS-SEARCH-RESULT-IDX = 0
034900        ADD 1 TO WS-PAID-COUNT
035000        SET WS-PAID-IDX TO WS-PAID-COUNT
035100        MOVE WS-SEARCH-INVOICE-ID TO WS-PAID-INVOICE-ID (WS-PAID-IDX)
035200        MOVE WS-SEARCH-AMOUNT     TO WS-PAID-TOTAL (WS-PAID-IDX)
035300     ELSE
035400        SET WS-PAID-IDX TO WS-SEARCH-RESULT-IDX
035500        ADD WS-SEARCH-AMOUNT TO WS-PAID-TOTAL (WS-PAID-IDX)
035600     END-IF.
035700 400-EXIT.
035800     EXIT.
035900
036000 450-RECALC-INVOICE-STATUS.
036100     MOVE "450-RECALC-INVOICE-STATUS" TO PARA-NAME.
036200     MOVE WS-PAID-TOTAL (WS-PAID-IDX) TO IV-AMOUNT-PAID.
036300     EVALUATE TRUE
036400        WHEN IV-STAT-DRAFT
036500        WHEN IV-STAT-CANCELLED
036600           CONTINUE
036700        WHEN IV-AMOUNT-PAID >= IV-AMOUNT
036800           SET IV-STAT-PAID TO TRUE
036900        WHEN IV-AMOUNT-PAID > 0
037000           SET IV-STAT-PARTIAL TO TRUE
037100        WHEN IV-DUE-DATE-NUM < WS-RUN-DATE
037200           SET IV-STAT-OVERDUE TO TRUE
037300        WHEN OTHER
037400           SET IV-STAT-ISSUED TO TRUE
037500     END-EVALUATE.
037600 450-EXIT.
037700     EXIT.
037800
037900 460-REWRITE-INVOICE.
038000     MOVE "460-REWRITE-INVOICE" TO PARA-NAME.
038100     REWRITE INVOICE-MASTER-REC
038200        INVALID KEY
038300           MOVE "ERROR REWRITING INVOICE FILE" TO ABEND-REASON
038400           MOVE PP-INVOICE-STATUS TO ACTUAL-VAL
038500           GO TO 1000-ABEND-RTN.
038600 460-EXIT.
038700     EXIT.
038800
038850 470-DISPLAY-POSTED-BALANCE.
038860     MOVE "470-DISPLAY-POSTED-BALANCE" TO PARA-NAME.
038870     COMPUTE WS-BALANCE-AMT = IV-AMOUNT - IV-AMOUNT-PAID.
038880     MOVE WS-BALANCE-AMT TO WS-BALANCE-EDIT.
038890     DISPLAY "PAYPOST - POSTED " PY-PAYMENT-ID OF PAYMENT-REC
038891             " AGAINST INVOICE " IV-INVOICE-NUMBER
038892             " NEW BALANCE " WS-BALANCE-EDIT
038893             " STATUS " IV-STATUS.
038894 470-EXIT.
038895     EXIT.
038896
038900 900-DISPLAY-PROG-DIAG.
039000     MOVE "900-DISPLAY-PROG-DIAG" TO PARA-NAME.
039100     DISPLAY "****     PAYPOST RUNNING    ****".
039200     MOVE "PAYMENT HISTORY RECORDS READ (PASS 1)       " TO
039300          DISP-MESSAGE.
039400     MOVE WS-HIST-READ-CTR TO DISP-VALUE.
039500     DISPLAY DISPLAY-LINE.
039600     MOVE "PAYMENT TRANSACTIONS READ                    " TO
039700          DISP-MESSAGE.
039800     MOVE WS-TRAN-READ-CTR TO DISP-VALUE.
039900     DISPLAY DISPLAY-LINE.
040000     MOVE "PAYMENTS POSTED                              " TO
040100          DISP-MESSAGE.
040200     MOVE WS-TRAN-POSTED-CTR TO DISP-VALUE.
040300     DISPLAY DISPLAY-LINE.
040400     MOVE "PAYMENTS REJECTED - INVOICE NOT FOUND         " TO
040500          DISP-MESSAGE.
040600     MOVE WS-TRAN-REJECTED-CTR TO DISP-VALUE.
040700     DISPLAY DISPLAY-LINE.
040800     DISPLAY "****     PAYPOST EOJ        ****".
040900 900-EXIT.
041000     EXIT.
041100
041200 950-CLOSE-POSTING-FILES.
041300     MOVE "950-CLOSE-POSTING-FILES" TO PARA-NAME.
041400     CLOSE PP-TRAN-FILE
041500           PP-PAYMENT-FILE
041600           PP-INVOICE-FILE.
041700     DISPLAY "NORMAL END OF JOB".
041800 950-EXIT.
041900     EXIT.
042000
042100 1000-ABEND-RTN.
042200     DISPLAY ABEND-REC UPON CONSOLE.
042300     DISPLAY "*** ABNORMAL END OF JOB - PAYPOST ***" UPON CONSOLE.
042400     DIVIDE ZERO-VAL INTO ONE-VAL.
