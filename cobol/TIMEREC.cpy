000100******************************************************************
000200*    TIMEREC   --  ATTORNEY TIME ENTRY RECORD LAYOUT              *
000300*    LINE SEQUENTIAL, READ FRONT-TO-BACK, NO KEY.  FILTERED BY   *
000400*    CASE-ID AND BILLED-FLAG IN THE READING PROGRAM.             *
000500*                                                                *
000600*    NOTE - FIELD WIDTHS SUM TO 124, NOT THE 110 QUOTED ON THE   *
000700*    OLD RUN-BOOK CARD; TRAILING FILLER BRINGS THE RECORD OUT TO *
000800*    A ROUND 130 SO THE JCL DCB CAN STAY UNCHANGED FROM RELEASE  *
000900*    TO RELEASE.  SEE DESIGN NOTES FOR THE FULL RECONCILIATION.  *
001000******************************************************************
001100 01  TIME-ENTRY-REC.
001200     05  TE-ENTRY-ID              PIC X(12).
001300     05  TE-CASE-ID               PIC 9(9).
001400     05  TE-ATTORNEY-ID           PIC 9(9).
001500     05  TE-ENTRY-DATE.
001600         10  TE-ENTRY-CCYY        PIC 9(4).
001700         10  TE-ENTRY-MM          PIC 9(2).
001800         10  TE-ENTRY-DD          PIC 9(2).
001900     05  TE-ENTRY-DATE-NUM REDEFINES TE-ENTRY-DATE
002000                                  PIC 9(8).
002100     05  TE-HOURS                 PIC 9(3)V9(2).
002200     05  TE-DESCRIPTION           PIC X(60).
002300     05  TE-ACTIVITY-CODE         PIC X(4).
002400     05  TE-HOURLY-RATE           PIC 9(5)V9(2).
002500     05  TE-BILLED-FLAG           PIC X(1).
002600         88  TE-IS-BILLED                 VALUE "Y".
002700         88  TE-NOT-BILLED                VALUE "N".
002800     05  TE-INVOICE-ID            PIC 9(9).
002900     05  FILLER                   PIC X(06).
