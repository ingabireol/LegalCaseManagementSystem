000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BILLSTAT.
000300 AUTHOR.        L PECORARO.
000400 INSTALLATION.  LEGAL BILLING SYSTEMS - BATCH DEVELOPMENT.
000500 DATE-WRITTEN.  04/11/92.
000600 DATE-COMPILED. 04/11/92.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRODUCES THE CASE AND CLIENT BILLING
001300*          TOTALS REPORT - HOURS AND AMOUNT PER CASE OFF THE RAW
001400*          TIME ENTRY FILE (BILLED OR NOT), TOTAL PAYMENTS PER
001500*          CLIENT OFF THE PAYMENT FILE, AND ONE GRAND TOTAL OF
001600*          PAYMENTS RECEIVED WITHIN A CONTROL-CARD DATE RANGE.
001700*
001800*          THE PARM CARD CARRIES THE DATE RANGE AS TWO 8-DIGIT
001900*          CCYYMMDD FIELDS IN COLUMNS 1-16.  IF THE PARM FILE IS
002000*          MISSING OR EMPTY THE RANGE DEFAULTS TO ALL DATES SO
002100*          THE REPORT STILL RUNS FOR A QUICK CASE/CLIENT CHECK.
002200*
002300******************************************************************
002400*
002500     INPUT FILE           - TIME ENTRY FILE (LINE SEQUENTIAL)
002600*
002700     INPUT FILE           - PAYMENT FILE (LINE SEQUENTIAL)
002800*
002900     CONTROL CARD         - DATE RANGE PARM FILE
003000*
003100     OUTPUT FILE PRODUCED - BILLING TOTALS REPORT (SYSOUT CLASS)
003200*
003300     DUMP FILE            - SYSOUT
003400*
003500*    CHANGE LOG.
003600*    04/11/92  LP   0052  ORIGINAL PROGRAM FOR MONTH-END CASE AND
003700*                         CLIENT TOTALS REPORT.
003800*    11/19/93  LP   0067  ADDED THE PAYMENT DATE-RANGE GRAND
003900*                         TOTAL - PARTNERS WANTED ONE NUMBER FOR
004000*                         A GIVEN BILLING PERIOD, NOT A YEAR-TO
004100*                         DATE FIGURE.
004200*    06/03/98  MT   0151  Y2K - PARM CARD AND ALL DATE COMPARES
004300*                         USE FULL CCYYMMDD, NO 2-DIGIT YEAR
004400*                         WINDOWING ANYWHERE.
004500*    02/17/99  MT   0151  Y2K SIGN-OFF - REVIEWED, NO FURTHER
004600*                         CHANGES REQUIRED.
004700*    08/30/01  DK   0171  RAISED CASE TOTALS TABLE FROM 400 TO
004800*                         1000 ENTRIES - FIRM PICKED UP TWO NEW
004900*                         OFFICES.
005000******************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     SELECT BS-TIME-ENTRY-FILE
006300            ASSIGN       TO TIMEFILE
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            ACCESS MODE  IS SEQUENTIAL
006600            FILE STATUS  IS BS-TIME-STATUS.
006700
006800     SELECT BS-PAYMENT-FILE
006900            ASSIGN       TO PAYMFILE
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            ACCESS MODE  IS SEQUENTIAL
007200            FILE STATUS  IS BS-PAYMENT-STATUS.
007300
007400     SELECT BS-PARM-FILE
007500            ASSIGN       TO PARMCARD
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            ACCESS MODE  IS SEQUENTIAL
007800            FILE STATUS  IS BS-PARM-STATUS.
007900
008000     SELECT BS-REPORT-FILE
008100            ASSIGN       TO BILLRPT
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            ACCESS MODE  IS SEQUENTIAL
008400            FILE STATUS  IS BS-REPORT-STATUS.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800
008900 FD  BS-TIME-ENTRY-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 130 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS TIME-ENTRY-REC.
009500 COPY TIMEREC.
009600
009700 FD  BS-PAYMENT-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 204 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS PAYMENT-REC.
010300 COPY PAYREC.
010400
010500 FD  BS-PARM-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 80 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS PARM-CARD-REC.
011100 01  PARM-CARD-REC                    PIC X(80).
011200
011300 FD  BS-REPORT-FILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 132 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS BS-REPORT-LINE.
011900 01  BS-REPORT-LINE                   PIC X(132).
012000
012100 WORKING-STORAGE SECTION.
012200
012300 01  FILE-STATUS-CODES.
012400     05  BS-TIME-STATUS               PIC X(2)  VALUE SPACES.
012500         88  BS-TIME-OK                          VALUE "00".
012600         88  BS-TIME-EOF-STAT                     VALUE "10".
012700     05  BS-PAYMENT-STATUS            PIC X(2)  VALUE SPACES.
012800         88  BS-PAYMENT-OK                        VALUE "00".
012900         88  BS-PAYMENT-EOF-STAT                  VALUE "10".
013000     05  BS-PARM-STATUS               PIC X(2)  VALUE SPACES.
013100         88  BS-PARM-OK                           VALUE "00".
013200     05  BS-REPORT-STATUS             PIC X(2)  VALUE SPACES.
013300         88  BS-REPORT-OK                         VALUE "00".
013400
013500 01  PROGRAM-INDICATOR-SWITCHES.
013600     05  WS-EOF-TIME-SW               PIC X(3)  VALUE "NO ".
013700         88  EOF-TIME                             VALUE "YES".
013800     05  WS-EOF-PAYMENT-SW            PIC X(3)  VALUE "NO ".
013900         88  EOF-PAYMENT                          VALUE "YES".
014000     05  WS-EOF-PARM-SW               PIC X(3)  VALUE "NO ".
014100
014200 01  WS-KEYS-AND-COUNTERS.
014300     05  WS-TIME-READ-CTR             PIC 9(7)  COMP VALUE 0.
014400     05  WS-PAYMENT-READ-CTR          PIC 9(7)  COMP VALUE 0.
014500     05  WS-SEARCH-RESULT-IDX         PIC 9(4)  COMP VALUE 0.
014600
014700 01  WS-RUN-DATE-AREA.
014800     05  WS-RUN-DATE                  PIC 9(8).
014900     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
015000         10  WS-RUN-CCYY              PIC 9(4).
015100         10  WS-RUN-MM                PIC 9(2).
015200         10  WS-RUN-DD                PIC 9(2).
015300
015400 01  WS-PARM-CARD-AREA.
015500     05  WS-PARM-CARD                 PIC X(80)  VALUE ZERO.
015600     05  WS-PARM-DATES REDEFINES WS-PARM-CARD.
015700         10  WS-PARM-START-DATE       PIC 9(8).
015800         10  WS-PARM-END-DATE         PIC 9(8).
015900         10  FILLER                   PIC X(64).
016000
016100 01  WS-REPORT-CONTROLS.
016200     05  WS-PAGE-COUNT                PIC S9(3)  COMP  VALUE ZERO.
016300     05  WS-LINES-PER-PAGE            PIC S9(2)  COMP  VALUE +50.
016400     05  WS-LINES-USED                PIC S9(2)  COMP  VALUE +51.
016500
016600 01  WS-WORK-FIELDS.
016700     05  WS-ENTRY-AMOUNT              PIC S9(9)V9(2) COMP-3
016800                                                    VALUE ZERO.
016900     05  WS-DATE-RANGE-TOTAL          PIC S9(9)V9(2) COMP-3
017000                                                    VALUE ZERO.
017100
017200 01  WS-DATE-RANGE-EDIT-AREA.
017300     05  WS-DATE-RANGE-TOTAL-EDIT     PIC Z,ZZZ,ZZZ,ZZ9.99-.
017400     05  WS-DATE-RANGE-EDIT-D REDEFINES WS-DATE-RANGE-TOTAL-EDIT
017500                                      PIC X(15).
017600
017700 01  WS-CASE-TOTALS-TABLE.
017800     05  WS-CASE-ENTRY OCCURS 1000 TIMES
017900                       INDEXED BY WS-CASE-IDX.
018000         10  WS-CT-CASE-ID            PIC 9(9).
018100         10  WS-CT-TOTAL-HOURS        PIC S9(5)V9(2) COMP-3.
018200         10  WS-CT-TOTAL-AMOUNT       PIC S9(9)V9(2) COMP-3.
018300     05  WS-CASE-TABLE-COUNT          PIC 9(4)  COMP VALUE 0.
018400
018500 01  WS-CLIENT-TOTALS-TABLE.
018600     05  WS-CLIENT-ENTRY OCCURS 500 TIMES
018700                         INDEXED BY WS-CLIENT-IDX.
018800         10  WS-CLT-CLIENT-ID         PIC 9(9).
018900         10  WS-CLT-TOTAL-PAYMENTS    PIC S9(9)V9(2) COMP-3.
019000     05  WS-CLIENT-TABLE-COUNT        PIC 9(4)  COMP VALUE 0.
019100
019200 01  HL-HEADER-1.
019300     05  FILLER            PIC X(1)   VALUE SPACES.
019400     05  FILLER            PIC X(35)
019500                  VALUE 'CASE / CLIENT BILLING TOTALS REPORT'.
019600     05  FILLER            PIC X(24)  VALUE SPACES.
019700     05  FILLER            PIC X(9)   VALUE 'AS OF    '.
019800     05  RPT-RUN-DATE      PIC 9(8).
019900     05  FILLER            PIC X(45)  VALUE SPACES.
020000     05  FILLER            PIC X(5)   VALUE 'PAGE '.
020100     05  RPT-PAGE-NO       PIC ZZZ.
020200     05  FILLER            PIC X(4)   VALUE SPACES.
020300
020400 01  HL-CASE-HEADER.
020500     05  FILLER            PIC X(1)   VALUE SPACES.
020600     05  FILLER            PIC X(9)   VALUE 'CASE ID'.
020700     05  FILLER            PIC X(1)   VALUE SPACES.
020800     05  FILLER            PIC X(13)  VALUE 'TOTAL HOURS'.
020900     05  FILLER            PIC X(1)   VALUE SPACES.
021000     05  FILLER            PIC X(15)  VALUE 'TOTAL AMOUNT'.
021100     05  FILLER            PIC X(92)  VALUE SPACES.
021200
021300 01  DL-CASE-DETAIL.
021400     05  CASE-ID-DL        PIC 9(9).
021500     05  FILLER            PIC X(1)   VALUE SPACES.
021600     05  HOURS-DL          PIC ZZZZ9.99.
021700     05  FILLER            PIC X(5)   VALUE SPACES.
021800     05  AMOUNT-DL         PIC Z,ZZZ,ZZ9.99-.
021900     05  FILLER            PIC X(93)  VALUE SPACES.
022000
022100 01  HL-CLIENT-HEADER.
022200     05  FILLER            PIC X(1)   VALUE SPACES.
022300     05  FILLER            PIC X(9)   VALUE 'CLIENT ID'.
022400     05  FILLER            PIC X(1)   VALUE SPACES.
022500     05  FILLER            PIC X(15)  VALUE 'TOTAL PAYMENTS'.
022600     05  FILLER            PIC X(106) VALUE SPACES.
022700
022800 01  DL-CLIENT-DETAIL.
022900     05  CLIENT-ID-DL      PIC 9(9).
023000     05  FILLER            PIC X(1)   VALUE SPACES.
023100     05  PAYMENTS-DL       PIC Z,ZZZ,ZZ9.99-.
023200     05  FILLER            PIC X(107) VALUE SPACES.
023300
023400 01  DL-DATE-RANGE-TOTAL.
023500     05  FILLER            PIC X(1)   VALUE SPACES.
023600     05  FILLER            PIC X(17)  VALUE 'PAYMENTS RECEIVED'.
023700     05  FILLER            PIC X(1)   VALUE SPACES.
023800     05  RANGE-START-DL    PIC 9(8).
023900     05  FILLER            PIC X(4)   VALUE ' TO '.
024000     05  RANGE-END-DL      PIC 9(8).
024100     05  FILLER            PIC X(2)   VALUE ': '.
024200     05  RANGE-TOTAL-DL    PIC Z,ZZZ,ZZZ,ZZ9.99-.
024300     05  FILLER            PIC X(76)  VALUE SPACES.
024400
024500 01  DISPLAY-LINE.
024600     05  DISP-MESSAGE      PIC X(45).
024700     05  DISP-VALUE        PIC ZZZZZZ9.
024800
024900 COPY ERRAREA.
025000
025100 PROCEDURE DIVISION.
025200
025300 000-MAINLINE.
025400     MOVE "000-MAINLINE" TO PARA-NAME.
025500     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
025600     PERFORM 050-HOUSEKEEPING THRU 050-EXIT.
025700     PERFORM 100-BUILD-CASE-TOTALS THRU 100-EXIT.
025800     PERFORM 200-BUILD-CLIENT-TOTALS THRU 200-EXIT.
025900     PERFORM 500-PRINT-TOTALS THRU 500-EXIT.
026000     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
026100     PERFORM 950-CLEANUP THRU 950-EXIT.
026200     MOVE +0 TO RETURN-CODE.
026300     GOBACK.
026400
026500 050-HOUSEKEEPING.
026600     MOVE "050-HOUSEKEEPING" TO PARA-NAME.
026700     MOVE 0        TO WS-PARM-START-DATE.
026800     MOVE 99999999 TO WS-PARM-END-DATE.
026900     OPEN INPUT BS-PARM-FILE.
027000     IF BS-PARM-OK
027100        READ BS-PARM-FILE
027200           AT END
027300              DISPLAY "BILLSTAT - NO PARM CARD, DATE RANGE "
027400                      "DEFAULTS TO ALL DATES"
027500              MOVE "YES" TO WS-EOF-PARM-SW
027600        END-READ
027700        IF WS-EOF-PARM-SW NOT = "YES"
027800           MOVE PARM-CARD-REC TO WS-PARM-CARD
027900        END-IF
028000        CLOSE BS-PARM-FILE
028100     ELSE
028200        DISPLAY "BILLSTAT - NO PARM FILE, DATE RANGE DEFAULTS "
028300                "TO ALL DATES"
028400     END-IF.
028500     OPEN INPUT  BS-TIME-ENTRY-FILE.
028600     OPEN INPUT  BS-PAYMENT-FILE.
028700     OPEN OUTPUT BS-REPORT-FILE.
028800     IF NOT BS-REPORT-OK
028900        MOVE "CANNOT OPEN REPORT FILE FOR OUTPUT" TO ABEND-REASON
029000        MOVE BS-REPORT-STATUS TO ACTUAL-VAL
029100        GO TO 1000-ABEND-RTN.
029200 050-EXIT.
029300     EXIT.
029400
029500 100-BUILD-CASE-TOTALS.
029600     MOVE "100-BUILD-CASE-TOTALS" TO PARA-NAME.
029700     PERFORM 110-READ-TIME-ENTRY THRU 110-EXIT.
029800     PERFORM 250-ACCUM-CASE-ENTRY THRU 250-EXIT
029900        UNTIL EOF-TIME.
030000     CLOSE BS-TIME-ENTRY-FILE.
030100 100-EXIT.
030200     EXIT.
030300
030400 110-READ-TIME-ENTRY.
030500     MOVE "110-READ-TIME-ENTRY" TO PARA-NAME.
030600     READ BS-TIME-ENTRY-FILE
030700        AT END
030800           MOVE "YES" TO WS-EOF-TIME-SW.
030900     EVALUATE TRUE
031000        WHEN BS-TIME-OK
031100           ADD 1 TO WS-TIME-READ-CTR
031200        WHEN BS-TIME-EOF-STAT
031300           CONTINUE
031400        WHEN OTHER
031500           MOVE "ERROR READING TIME ENTRY FILE" TO ABEND-REASON
031600           MOVE BS-TIME-STATUS TO ACTUAL-VAL
031700           GO TO 1000-ABEND-RTN
031800     END-EVALUATE.
031900 110-EXIT.
032000     EXIT.
032100
032200 250-ACCUM-CASE-ENTRY.
032300     MOVE "250-ACCUM-CASE-ENTRY" TO PARA-NAME.
032400     IF TE-HOURLY-RATE = ZERO
032500        MOVE ZERO TO WS-ENTRY-AMOUNT
032600     ELSE
032700        COMPUTE WS-ENTRY-AMOUNT ROUNDED =
032800                TE-HOURLY-RATE * TE-HOURS
032900     END-IF.
033000     MOVE 0 TO WS-SEARCH-RESULT-IDX.
033100     SET WS-CASE-IDX TO 1.
033200     SEARCH WS-CASE-ENTRY
033300        AT END
033400           NEXT SENTENCE
033500        WHEN WS-CT-CASE-ID (WS-CASE-IDX) = TE-CASE-ID
033600           MOVE WS-CASE-IDX TO WS-SEARCH-RESULT-IDX.
033700     IF WS-SEARCH-RESULT-IDX = 0
033800        ADD 1 TO WS-CASE-TABLE-COUNT
033900        SET WS-CASE-IDX TO WS-CASE-TABLE-COUNT
034000        MOVE TE-CASE-ID     TO WS-CT-CASE-ID (WS-CASE-IDX)
034100        MOVE TE-HOURS       TO WS-CT-TOTAL-HOURS (WS-CASE-IDX)
034200        MOVE WS-ENTRY-AMOUNT
034300                            TO WS-CT-TOTAL-AMOUNT (WS-CASE-IDX)
034400     ELSE
034500        SET WS-CASE-IDX TO WS-SEARCH-RESULT-IDX
034600        ADD TE-HOURS TO WS-CT-TOTAL-HOURS (WS-CASE-IDX)
034700        ADD WS-ENTRY-AMOUNT TO WS-CT-TOTAL-AMOUNT (WS-CASE-IDX)
034800     END-IF.
034900     PERFORM 110-READ-TIME-ENTRY THRU 110-EXIT.
035000 250-EXIT.
035100     EXIT.
035200
035300 200-BUILD-CLIENT-TOTALS.
035400     MOVE "200-BUILD-CLIENT-TOTALS" TO PARA-NAME.
035500     PERFORM 210-READ-PAYMENT THRU 210-EXIT.
035600     PERFORM 450-ACCUM-CLIENT-PAYMENT THRU 450-EXIT
035700        UNTIL EOF-PAYMENT.
035800     CLOSE BS-PAYMENT-FILE.
035900 200-EXIT.
036000     EXIT.
036100
036200 210-READ-PAYMENT.
036300     MOVE "210-READ-PAYMENT" TO PARA-NAME.
036400     READ BS-PAYMENT-FILE
036500        AT END
036600           MOVE "YES" TO WS-EOF-PAYMENT-SW.
036700     EVALUATE TRUE
036800        WHEN BS-PAYMENT-OK
036900           ADD 1 TO WS-PAYMENT-READ-CTR
037000        WHEN BS-PAYMENT-EOF-STAT
037100           CONTINUE
037200        WHEN OTHER
037300           MOVE "ERROR READING PAYMENT FILE" TO ABEND-REASON
037400           MOVE BS-PAYMENT-STATUS TO ACTUAL-VAL
037500           GO TO 1000-ABEND-RTN
037600     END-EVALUATE.
037700 210-EXIT.
037800     EXIT.
037900
038000 300-BUILD-DATE-RANGE-TOTAL.
038100     MOVE "300-BUILD-DATE-RANGE-TOTAL" TO PARA-NAME.
038200     IF PY-PAYMENT-DATE-NUM >= WS-PARM-START-DATE
038300        AND PY-PAYMENT-DATE-NUM <= WS-PARM-END-DATE
038400        ADD PY-AMOUNT TO WS-DATE-RANGE-TOTAL
038500     END-IF.
038600 300-EXIT.
038700     EXIT.
038800
038900 450-ACCUM-CLIENT-PAYMENT.
039000     MOVE "450-ACCUM-CLIENT-PAYMENT" TO PARA-NAME.
039100     MOVE 0 TO WS-SEARCH-RESULT-IDX.
039200     SET WS-CLIENT-IDX TO 1.
039300     SEARCH WS-CLIENT-ENTRY
039400        AT END
039500           NEXT SENTENCE
039600        WHEN WS-CLT-CLIENT-ID (WS-CLIENT-IDX) = PY-CLIENT-ID
039700           MOVE WS-CLIENT-IDX TO WS-SEARCH-RESULT-IDX.
039800     IF WS-SEARCH-RESULT-IDX = 0
039900        ADD 1 TO WS-CLIENT-TABLE-COUNT
040000        SET WS-CLIENT-IDX TO WS-CLIENT-TABLE-COUNT
040100        MOVE PY-CLIENT-ID TO WS-CLT-CLIENT-ID (WS-CLIENT-IDX)
040200        MOVE PY-AMOUNT    TO WS-CLT-TOTAL-PAYMENTS (WS-CLIENT-IDX)
040300     ELSE
040400        SET WS-CLIENT-IDX TO WS-SEARCH-RESULT-IDX
040500        ADD PY-AMOUNT TO WS-CLT-TOTAL-PAYMENTS (WS-CLIENT-IDX)
040600     END-IF.
040700     PERFORM 300-BUILD-DATE-RANGE-TOTAL THRU 300-EXIT.
040800     PERFORM 210-READ-PAYMENT THRU 210-EXIT.
040900 450-EXIT.
041000     EXIT.
041100
041200 500-PRINT-TOTALS.
041300     MOVE "500-PRINT-TOTALS" TO PARA-NAME.
041400     PERFORM 700-CASE-HEADINGS THRU 700-EXIT.
041500     PERFORM 510-PRINT-CASE-LINE THRU 510-EXIT
041600        VARYING WS-CASE-IDX FROM 1 BY 1
041700        UNTIL WS-CASE-IDX > WS-CASE-TABLE-COUNT.
041800     PERFORM 710-CLIENT-HEADINGS THRU 710-EXIT.
041900     PERFORM 520-PRINT-CLIENT-LINE THRU 520-EXIT
042000        VARYING WS-CLIENT-IDX FROM 1 BY 1
042100        UNTIL WS-CLIENT-IDX > WS-CLIENT-TABLE-COUNT.
042200     PERFORM 530-PRINT-DATE-RANGE-TOTAL THRU 530-EXIT.
042300 500-EXIT.
042400     EXIT.
042500
042600 510-PRINT-CASE-LINE.
042700     MOVE "510-PRINT-CASE-LINE" TO PARA-NAME.
042800     IF WS-LINES-USED + 1 > WS-LINES-PER-PAGE
042900        PERFORM 700-CASE-HEADINGS THRU 700-EXIT.
043000     MOVE WS-CT-CASE-ID (WS-CASE-IDX)     TO CASE-ID-DL.
043100     MOVE WS-CT-TOTAL-HOURS (WS-CASE-IDX) TO HOURS-DL.
043200     MOVE WS-CT-TOTAL-AMOUNT (WS-CASE-IDX) TO AMOUNT-DL.
043300     WRITE BS-REPORT-LINE FROM DL-CASE-DETAIL
043400         AFTER ADVANCING 1.
043500     ADD 1 TO WS-LINES-USED.
043600 510-EXIT.
043700     EXIT.
043800
043900 520-PRINT-CLIENT-LINE.
044000     MOVE "520-PRINT-CLIENT-LINE" TO PARA-NAME.
044100     IF WS-LINES-USED + 1 > WS-LINES-PER-PAGE
044200        PERFORM 710-CLIENT-HEADINGS THRU 710-EXIT.
044300     MOVE WS-CLT-CLIENT-ID (WS-CLIENT-IDX) TO CLIENT-ID-DL.
044400     MOVE WS-CLT-TOTAL-PAYMENTS (WS-CLIENT-IDX) TO PAYMENTS-DL.
044500     WRITE BS-REPORT-LINE FROM DL-CLIENT-DETAIL
044600         AFTER ADVANCING 1.
044700     ADD 1 TO WS-LINES-USED.
044800 520-EXIT.
044900     EXIT.
045000
045100 530-PRINT-DATE-RANGE-TOTAL.
045200     MOVE "530-PRINT-DATE-RANGE-TOTAL" TO PARA-NAME.
045300     MOVE WS-PARM-START-DATE TO RANGE-START-DL.
045400     MOVE WS-PARM-END-DATE   TO RANGE-END-DL.
045500     MOVE WS-DATE-RANGE-TOTAL TO RANGE-TOTAL-DL.
045600     MOVE WS-DATE-RANGE-TOTAL TO WS-DATE-RANGE-TOTAL-EDIT.
045700     WRITE BS-REPORT-LINE FROM DL-DATE-RANGE-TOTAL
045800         AFTER ADVANCING 2.
045900 530-EXIT.
046000     EXIT.
046100
046200 700-CASE-HEADINGS.
046300     MOVE "700-CASE-HEADINGS" TO PARA-NAME.
046400     ADD 1 TO WS-PAGE-COUNT.
046500     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
046600     MOVE WS-RUN-DATE   TO RPT-RUN-DATE.
046700     WRITE BS-REPORT-LINE FROM HL-HEADER-1
046800         AFTER ADVANCING PAGE.
046900     MOVE 1 TO WS-LINES-USED.
047000     WRITE BS-REPORT-LINE FROM HL-CASE-HEADER
047100         AFTER ADVANCING 2.
047200     ADD 2 TO WS-LINES-USED.
047300 700-EXIT.
047400     EXIT.
047500
047600 710-CLIENT-HEADINGS.
047700     MOVE "710-CLIENT-HEADINGS" TO PARA-NAME.
047800     ADD 1 TO WS-PAGE-COUNT.
047900     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
048000     MOVE WS-RUN-DATE   TO RPT-RUN-DATE.
048100     WRITE BS-REPORT-LINE FROM HL-HEADER-1
048200         AFTER ADVANCING PAGE.
048300     MOVE 1 TO WS-LINES-USED.
048400     WRITE BS-REPORT-LINE FROM HL-CLIENT-HEADER
048500         AFTER ADVANCING 2.
048600     ADD 2 TO WS-LINES-USED.
048700 710-EXIT.
048800     EXIT.
048900
049000 900-DISPLAY-PROG-DIAG.
049100     MOVE "900-DISPLAY-PROG-DIAG" TO PARA-NAME.
049200     DISPLAY "****     BILLSTAT RUNNING    ****".
049300     MOVE "TIME ENTRIES READ                            " TO
049400          DISP-MESSAGE.
049500     MOVE WS-TIME-READ-CTR TO DISP-VALUE.
049600     DISPLAY DISPLAY-LINE.
049700     MOVE "PAYMENT RECORDS READ                         " TO
049800          DISP-MESSAGE.
049900     MOVE WS-PAYMENT-READ-CTR TO DISP-VALUE.
050000     DISPLAY DISPLAY-LINE.
050100     MOVE "CASES REPORTED                               " TO
050200          DISP-MESSAGE.
050300     MOVE WS-CASE-TABLE-COUNT TO DISP-VALUE.
050400     DISPLAY DISPLAY-LINE.
050500     MOVE "CLIENTS REPORTED                             " TO
050600          DISP-MESSAGE.
050700     MOVE WS-CLIENT-TABLE-COUNT TO DISP-VALUE.
050800     DISPLAY DISPLAY-LINE.
050900     DISPLAY "DATE RANGE TOTAL (CONTROL CHECK): "
051000             WS-DATE-RANGE-EDIT-D.
051100     DISPLAY "****     BILLSTAT EOJ        ****".
051200 900-EXIT.
051300     EXIT.
051400
051500 950-CLEANUP.
051600     MOVE "950-CLEANUP" TO PARA-NAME.
051700     CLOSE BS-REPORT-FILE.
051800     DISPLAY "NORMAL END OF JOB".
051900 950-EXIT.
052000     EXIT.
052100
052200 1000-ABEND-RTN.
052300     DISPLAY ABEND-REC UPON CONSOLE.
052400     DISPLAY "*** ABNORMAL END OF JOB - BILLSTAT ***" UPON CONSOLE.
052500     DIVIDE ZERO-VAL INTO ONE-VAL.
